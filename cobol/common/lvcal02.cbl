000010 identification          division.
000020*================================
000030*
000040 program-id.        lvcal02.
000050***
000060*    author.            V B Coen FBCS, FIDM, FIDPM, 02/09/1983.
000070***
000080*    installation.      Leave Administration Unit.
000090***
000100*    date-written.      02/09/1983.
000110***
000120*    date-compiled.
000130***
000140*    security.          Copyright (C) 1983-2026, Leave Administration Unit.
000150*                       For internal use only.
000160***
000170*    remarks.           Builds the 9-entry public-holiday table for
000180*                       a given year - the 7 fixed-date national
000190*                       holidays plus Good Friday and Easter Monday,
000200*                       calculated off Easter Sunday.  Called once
000210*                       per calendar year needed by LVCAL03.
000220***
000230*    called modules.    LVCAL01 (Easter Sunday).
000240***
000250*    functions used.    None.
000260***
000270* change log.
000280* 02/09/83 vbc - 1.0.00 Created to build the payroll calendar's
000290*                       public-holiday table for the year, fixed
000300*                       dates plus the two Easter-linked ones.
000310* 11/06/87 rjh -    .01 Added the Boxing Day entry - payroll had
000320*                       been adding it by hand every December.
000330* 03/12/98 vbc -    .02 Year-2000 review - table is built fresh
000340*                       each run from Lvc2-Year, no stored Dates
000350*                       span the century, no change required.
000360* 14/05/03 dlg -    .03 Fixed Good Friday falling on the wrong
000370*                       side of the March/April boundary in leap
000380*                       years ending in a late Easter.
000390* 29/01/09 vbc -    .04 Migration to GnuCobol.
000400* 19/10/16 vbc -    .05 Table now passed back by reference only -
000410*                       dropped the old COPY of the whole holiday
000420*                       file this module used to pull in.
000430* 16/04/24 vbc          Copyright notice updated, superseding all
000440*                       earlier notices in this program.
000450* 19/09/25 vbc - 1.0.06 Build housekeeping ahead of the py920
000460*                       leave project picking this module up.
000470* 11/08/26 pnw - 2.0.00 Repurposed whole for the py920 leave
000480*                       conversion - same 9-entry layout, now
000490*                       called by LVCAL03 to drive the working-day
000500*                       count instead of the payroll pay-date run.
000510* 13/08/26 pnw -    .01 Added Ccyy/Mm/Dd redefines of the Easter
000520*                       Sunday and Good Friday date fields so the
000530*                       borrow logic stops re-extracting Mm/Dd by
000540*                       DIVIDE.
000550* 14/08/26 pnw -    .02 Easter Monday was a flat +1 on the packed
000560*                       Date with no March/April borrow, unlike
000570*                       Good Friday above it - a 31 March Easter
000580*                       Sunday came out as the 32nd of March and
000590*                       was never matched as a holiday downstream.
000600*                       Added the same borrow aa010 uses above,
000610*                       the other way round.
000620*
000630**************************************************************************
000640*
000650 environment             division.
000660*================================
000670*
000680 configuration           section.
000690 special-names.
000700     class Lv-Digit is "0" thru "9".
000710*
000720 data                    division.
000730*================================
000740*
000750 working-storage         section.
000760*-----------------------
000770 77  Prog-Name               pic x(16) value "LVCAL02 (2.0.02)".
000780*
000790 01  WS-Easter-Call.
000800     03  WS-Year             pic 9(04).
000810     03  WS-Easter-Mm        pic 99.
000820     03  WS-Easter-Dd        pic 99.
000830*
000840 01  WS-Easter-Date          pic 9(08).
000850*
000860* Split view kept alongside the packed CCYYMMDD form - the
000870* aa010/aa020 borrow logic below works off Mm/Dd directly rather
000880* than re-extracting them with DIVIDE every time it is needed.
000890 01  WS-Easter-Date-R redefines WS-Easter-Date.
000900     03  WS-Ed-Ccyy          pic 9(04).
000910     03  WS-Ed-Mm            pic 99.
000920     03  WS-Ed-Dd            pic 99.
000930*
000940 01  WS-Good-Friday          pic 9(08).
000950 01  WS-Gf-Date-R redefines WS-Good-Friday.
000960     03  WS-Gf-Ccyy          pic 9(04).
000970     03  WS-Gf-Mm            pic 99.
000980     03  WS-Gf-Dd            pic 99.
000990*
001000 01  WS-Easter-Monday        pic 9(08).
001010*
001020 01  WS-Work-Day             pic s9(4)  comp.
001030 01  WS-Prior-Month          pic 99.
001040 01  WS-Prior-Month-Days     pic 99.
001050*
001060* month lengths for the two months Easter can ever fall in -
001070* redefines a small table so Good Friday's month-end borrow
001080* is table-driven, not a hard-coded "31".
001090*
001100 01  WS-Month-Lengths.
001110     03  WS-Mar-Days         pic 99  value 31.
001120     03  WS-Apr-Days         pic 99  value 30.
001130 01  WS-Month-Lengths-Tbl redefines WS-Month-Lengths.
001140     03  WS-Ml-Entry         pic 99  occurs 2
001150     indexed by MX.
001160*
001170 linkage                 section.
001180****************
001190*
001200 01  LVCAL02-Linkage.
001210     03  Lvc2-Year           pic 9(04).
001220     copy "wslvhol.cob".
001230*
001240 procedure division using LVCAL02-Linkage LV-Holiday-Table.
001250*===========================================================
001260*
001270 aa000-Main                  section.
001280***********************************
001290*
001300     move     Lvc2-Year to Lvh-Year.
001310     move     9 to Lvh-Count.
001320*
001330     move     Lvc2-Year to WS-Year.
001340     call     "lvcal01" using WS-Easter-Call.
001350*
001360     compute  WS-Easter-Date = (Lvc2-Year * 10000)
001370     + (WS-Easter-Mm * 100)
001380     + WS-Easter-Dd.
001390*
001400     perform  aa010-Good-Friday.
001410     perform  aa020-Easter-Monday.
001420*
001430     move     Lvc2-Year to Lvh-Year.
001440     compute  Lvh-Date (1) = (Lvc2-Year * 10000) + 0101.
001450     compute  Lvh-Date (2) = (Lvc2-Year * 10000) + 0501.
001460     compute  Lvh-Date (3) = (Lvc2-Year * 10000) + 0601.
001470     compute  Lvh-Date (4) = (Lvc2-Year * 10000) + 1020.
001480     compute  Lvh-Date (5) = (Lvc2-Year * 10000) + 1212.
001490     compute  Lvh-Date (6) = (Lvc2-Year * 10000) + 1225.
001500     compute  Lvh-Date (7) = (Lvc2-Year * 10000) + 1226.
001510     move     WS-Good-Friday   to Lvh-Date (8).
001520     move     WS-Easter-Monday to Lvh-Date (9).
001530*
001540 aa000-Exit.  exit section.
001550*
001560 aa010-Good-Friday            section.
001570***********************************
001580*  Good Friday is Easter Sunday minus 2 days.  Easter never
001590*  falls earlier than 22 March so the only borrow possible is
001600*  from April back into March.
001610*
001620     if       WS-Easter-Dd  >  2
001630     compute WS-Good-Friday = WS-Easter-Date - 2
001640     go to aa010-Exit.
001650*
001660     subtract WS-Easter-Dd from 2 giving WS-Work-Day.
001670     subtract WS-Work-Day from WS-Mar-Days giving WS-Work-Day.
001680     compute  WS-Good-Friday = (Lvc2-Year * 10000) + 0300
001690     + WS-Work-Day.
001700*
001710 aa010-Exit.  exit section.
001720*
001730 aa020-Easter-Monday          section.
001740***********************************
001750*  Easter Monday is Easter Sunday plus 1 day.  Easter never falls
001760*  later than 25 April so April never overflows, but a 31 March
001770*  Easter Sunday (the earliest possible) does roll into April -
001780*  same month-end borrow aa010-Good-Friday uses above, the other
001790*  way round.
001800*
001810     if       WS-Easter-Dd  <  WS-Mar-Days
001820     compute WS-Easter-Monday = WS-Easter-Date + 1
001830     go to aa020-Exit.
001840*
001850     compute  WS-Easter-Monday = (Lvc2-Year * 10000) + 0401.
001860*
001870 aa020-Exit.  exit section.
001880*
001890 goback.
