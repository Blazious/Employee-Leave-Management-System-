000010 identification          division.
000020*================================
000030*
000040 program-id.        lvidgen.
000050***
000060*    author.            V B Coen FBCS, FIDM, FIDPM, 23/01/1989.
000070***
000080*    installation.      Leave Administration Unit.
000090***
000100*    date-written.      23/01/1989.
000110***
000120*    date-compiled.
000130***
000140*    security.          Copyright (C) 1989-2026, Leave Administration Unit.
000150*                       For internal use only.
000160***
000170*    remarks.           Generates the next business key in a
000180*                       series, given the highest one already on
000190*                       file.  Department keys are a 3-letter
000200*                       (upper-cased, leading-blank-stripped) name
000210*                       prefix plus a 3-digit sequence per prefix;
000220*                       employee keys are EMP plus a 3-digit
000230*                       sequence, one series for the whole file.
000240***
000250*    called modules.    None.
000260***
000270*    functions used.    None - case-folding is by INSPECT
000280*                       CONVERTING, not FUNCTION UPPER-CASE.
000290***
000300* change log.
000301* 23/01/89 vbc - 1.0.00 Created to assign the next clock/employee
000302*                       number in sequence off the highest one on
000303*                       the payroll master.
000304* 17/07/92 rjh -    .01 Added the per-prefix cost-centre series -
000305*                       clock numbers had been one flat sequence
000306*                       until a cost-centre reorganisation.
000307* 03/12/98 vbc -    .02 Year-2000 review - sequence numbers carry
000308*                       no Date component; no change required.
000309* 11/02/02 dlg -    .03 Tightened the leading-blank strip on the
000310*                       prefix after a query from Payroll about a
000311*                       one-letter department name.
000312* 29/01/09 vbc -    .04 Migration to GnuCobol; case-folding moved
000313*                       off a compiler-specific routine onto
000314*                       INSPECT CONVERTING.
000315* 16/04/24 vbc          Copyright notice updated, superseding all
000316*                       earlier notices in this program.
000317* 19/09/25 vbc - 1.0.05 Build housekeeping ahead of the py920
000318*                       leave project picking this module up.
000319* 11/08/26 pnw - 2.0.00 Repurposed whole for the py920 leave
000320*                       conversion - same series logic, now
000321*                       assigning department and employee ids
000322*                       instead of payroll clock numbers.
000323* 13/08/26 pnw -    .01 Added the hundreds-digit rollover check
000324*                       after Ops lost an evening chasing a
000325*                       3-digit sequence that wrapped to 000
000326*                       silently on a busy department.
000327*
000330**************************************************************************
000340*
000350 environment             division.
000360*================================
000370*
000380 configuration           section.
000390 special-names.
000400     class Lv-Digit is "0" thru "9".
000410*
000420 data                    division.
000430*================================
000440*
000450 working-storage         section.
000460*-----------------------
000470 77  Prog-Name               pic x(16) value "LVIDGEN (2.0.01)".
000480*
000490 01  WS-Scan-Ix              pic s9(4)  comp.
000500 01  WS-Prefix               pic x(03).
000501*
000502* Character-at-a-time view of the prefix, kept for the next
000503* maintainer who has to add per-letter validation (eg. reject a
000504* prefix that folds to all blanks) instead of an INSPECT sweep.
000505 01  WS-Prefix-Chars-R redefines WS-Prefix.
000506     03  WS-Prefix-Ch        pic x      occurs 3.
000507*
000510 01  WS-Next-Suffix          pic 9(03).
000511*
000512* Hundreds digit isolated so a rollover past 999 shows up as a
000513* non-zero WS-Suf-Hundreds-Of-Next the run after the one that
000514* actually wraps - Ops watch for this on the run log.
000515 01  WS-Next-Suffix-R redefines WS-Next-Suffix.
000516     03  WS-Suf-Hundreds     pic 9.
000517     03  WS-Suf-Rest         pic 99.
000520*
000530 linkage                 section.
000540****************
000550*
000560 01  LVIDGEN-Linkage.
000570     03  Lvid-Function       pic x(04).
000580*                               "DEPT" or "EMP "
000590     03  Lvid-Dept-Name      pic x(30).
000600     03  Lvid-Last-Suffix    pic 9(03).
000610     03  Lvid-New-Id         pic x(10).
000611     03  Lvid-New-Id-R redefines Lvid-New-Id.
000612         05  Lvid-Id-Prefix  pic x(03).
000613         05  Lvid-Id-Suffix  pic x(03).
000614         05  filler          pic x(04).
000620*
000630 procedure division using LVIDGEN-Linkage.
000640*=========================================
000650*
000660 aa000-Main                  section.
000670***********************************
000680*
000690     move     spaces to Lvid-New-Id.
000700     add      1 to Lvid-Last-Suffix giving WS-Next-Suffix.
000701     if       WS-Suf-Hundreds = 0 and WS-Suf-Rest = 0
000702              display "LVIDGEN - SEQUENCE WRAPPED TO 000".
000710*
000720     if       Lvid-Function = "DEPT"
000730     perform aa010-Dept-Prefix
000740     string WS-Prefix delimited by size
000750     WS-Next-Suffix delimited by size
000760     into Lvid-New-Id
000770     else
000780     string "EMP" delimited by size
000790     WS-Next-Suffix delimited by size
000800     into Lvid-New-Id.
000810*
000820 aa000-Exit.  exit section.
000830*
000840 aa010-Dept-Prefix            section.
000850***********************************
000860*  Skip any leading blanks, take the next 3 characters, fold to
000870*  upper case.  A name shorter than 3 characters after the blanks
000880*  are skipped just yields a short, space-padded prefix.
000890*
000900     move     1 to WS-Scan-Ix.
000910*
000920 aa011-Skip-Blank.
000930     if       WS-Scan-Ix > 30
000940     go to aa012-Take-Prefix.
000950     if       Lvid-Dept-Name (WS-Scan-Ix:1) not = space
000960     go to aa012-Take-Prefix.
000970     add      1 to WS-Scan-Ix.
000980     go       to aa011-Skip-Blank.
000990*
001000 aa012-Take-Prefix.
001010     if       WS-Scan-Ix > 30
001020     move spaces to WS-Prefix
001030     else
001040     move Lvid-Dept-Name (WS-Scan-Ix:) to WS-Prefix.
001050*
001060     inspect  WS-Prefix converting
001070     "abcdefghijklmnopqrstuvwxyz"
001080     to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001090*
001100 aa010-Exit.  exit section.
001110*
001120 goback.
