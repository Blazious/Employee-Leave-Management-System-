000010 identification          division.
000020*================================
000030*
000040 program-id.        lvcal01.
000050***
000060*    author.            V B Coen FBCS, FIDM, FIDPM, 14/03/1981.
000070***
000080*    installation.      Leave Administration Unit.
000090***
000100*    date-written.      14/03/1981.
000110***
000120*    date-compiled.
000130***
000140*    security.          Copyright (C) 1981-2026, Leave Administration Unit.
000150*                       For internal use only.
000160***
000170*    remarks.           Computes the date of Easter Sunday for a
000180*                       given Gregorian year, using the Anonymous
000190*                       Gregorian computus.  Called by LVCAL02 to
000200*                       build the movable-holiday entries (Good
000210*                       Friday and Easter Monday) for that year.
000220***
000230*    called modules.    None.
000240***
000250*    functions used.    None - all division is by DIVIDE ... GIVING
000260*                       ... REMAINDER, which truncates/gives the
000270*                       modulus directly, matching the published
000280*                       algorithm's integer arithmetic.
000290***
000300* change log.
000301* 14/03/81 vbc - 1.0.00 Created as the Easter-date calculator for
000302*                       the weekly payroll's bank-holiday pay runs.
000303* 09/07/84 vbc -    .01 Corrected the century-leap test - 1900 was
000304*                       being treated as a leap year by mistake.
000305* 22/11/88 rjh -    .02 Cross-checked against the printed church
000306*                       calendar back to 1950, forward to 2010.
000307* 03/12/98 vbc -    .03 Year-2000 review - confirmed the computus
000308*                       arithmetic is Date-format independent and
000309*                       needs no change; logged for the Y2K file.
000310* 17/02/02 dlg -    .04 Tightened the comments after a query from
000311*                       Audit on how Easter Monday is derived.
000312* 29/01/09 vbc -    .05 Migration to GnuCobol; dropped the old
000313*                       mainframe DIVIDE rounding clause, behaviour
000314*                       unchanged.
000315* 19/10/16 vbc -    .06 Noted for the record that this module has
000316*                       had no COBOL-74-only constructs since .05.
000317* 16/04/24 vbc          Copyright notice updated, superseding all
000318*                       earlier notices in this program.
000319* 19/09/25 vbc - 1.0.07 Build housekeeping ahead of the py920
000320*                       leave project picking this module up.
000321* 11/08/26 pnw - 2.0.00 Repurposed whole for the py920 leave
000322*                       conversion - same computus, now called by
000323*                       LVCAL02 to build leave-year holiday tables
000324*                       instead of payroll bank-holiday dates.
000325* 12/08/26 pnw -    .01 Added known-value remarks for 2024-26 after
000326*                       spot checks against the printed calendar.
000327*
000330**************************************************************************
000360*
000370 environment             division.
000380*================================
000390*
000400 configuration           section.
000410 special-names.
000420     class Lv-Digit is "0" thru "9".
000430*
000440 input-output            section.
000450 file-control.
000460*
000470 data                    division.
000480*================================
000490*
000500 working-storage         section.
000510*-----------------------
000520 77  Prog-Name               pic x(16) value "LVCAL01 (2.0.01)".
000530*
000540 01  WS-Work.
000550     03  WS-A                pic s9(4)  comp.
000560     03  WS-B                pic s9(4)  comp.
000570     03  WS-C                pic s9(4)  comp.
000580     03  WS-D                pic s9(4)  comp.
000590     03  WS-E                pic s9(4)  comp.
000600     03  WS-G                pic s9(4)  comp.
000610     03  WS-H                pic s9(4)  comp.
000620     03  WS-I                pic s9(4)  comp.
000630     03  WS-K                pic s9(4)  comp.
000640     03  WS-L                pic s9(4)  comp.
000650     03  WS-M                pic s9(4)  comp.
000660     03  WS-Junk             pic s9(4)  comp.
000670     03  WS-Numer            pic s9(6)  comp.
000680*
000681* Step-1 and step-2 quotient/remainder pairs, viewed as one block
000682* each for a single DISPLAY when the computus chain misbehaves.
000683 01  WS-Step1-Pairs-R redefines WS-Work.
000684     03  WS-P1-A             pic s9(4)  comp.
000685     03  WS-P1-B             pic s9(4)  comp.
000686     03  WS-P1-C             pic s9(4)  comp.
000687     03  WS-P1-D             pic s9(4)  comp.
000688     03  WS-P1-E             pic s9(4)  comp.
000689     03  filler              pic s9(4)  comp occurs 8.
000690*
000691 01  WS-Step2-Pairs-R redefines WS-Work.
000692     03  filler              pic s9(4)  comp occurs 5.
000693     03  WS-P2-G             pic s9(4)  comp.
000694     03  WS-P2-H             pic s9(4)  comp.
000695     03  WS-P2-I             pic s9(4)  comp.
000696     03  WS-P2-K             pic s9(4)  comp.
000697     03  filler              pic s9(4)  comp occurs 3.
000698*
000699* Known reference values, left in for the next maintainer -
000700*   2024 -> 31 March, 2025 -> 20 April, 2026 -> 5 April.
000701*
000710 linkage                 section.
000730****************
000740*
000750 01  LVCAL01-Linkage.
000760     03  Lvc1-Year           pic 9(04).
000761     03  Lvc1-Year-R redefines Lvc1-Year.
000762         05  Lvc1-Century    pic 99.
000763         05  Lvc1-Yr-In-Cen  pic 99.
000770     03  Lvc1-Easter-Mm      pic 99.
000780     03  Lvc1-Easter-Dd      pic 99.
000790*
000800 procedure division using LVCAL01-Linkage.
000810*=========================================
000820*
000830 aa000-Main                  section.
000840***********************************
000850*
000860     divide   Lvc1-Year by 19 giving WS-Junk remainder WS-A.
000870     divide   Lvc1-Year by 100 giving WS-B remainder WS-C.
000880     divide   WS-B by 4 giving WS-D remainder WS-E.
000890*
000900     compute  WS-Numer = (8 * WS-B) + 13.
000910     divide   WS-Numer by 25 giving WS-G.
000920*
000930     compute  WS-Numer = (19 * WS-A) + WS-B - WS-D - WS-G + 15.
000940     divide   WS-Numer by 30 giving WS-Junk remainder WS-H.
000950*
000960     divide   WS-C by 4 giving WS-I remainder WS-K.
000970*
000980     compute  WS-Numer = 32 + (2 * WS-E) + (2 * WS-I) - WS-H - WS-K.
000990     divide   WS-Numer by 7 giving WS-Junk remainder WS-L.
001000*
001010     compute  WS-Numer = WS-A + (11 * WS-H) + (22 * WS-L).
001020     divide   WS-Numer by 451 giving WS-M.
001030*
001040     compute  WS-Numer = WS-H + WS-L - (7 * WS-M) + 114.
001050     divide   WS-Numer by 31 giving Lvc1-Easter-Mm remainder WS-Junk.
001060     add      1 to WS-Junk giving Lvc1-Easter-Dd.
001070*
001080 aa000-Exit.  exit section.
001090*
001100 goback.
