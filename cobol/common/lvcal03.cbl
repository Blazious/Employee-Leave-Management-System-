000010 identification          division.
000020*================================
000030*
000040 program-id.        lvcal03.
000050***
000060*    author.            V B Coen FBCS, FIDM, FIDPM, 19/11/1985.
000070***
000080*    installation.      Leave Administration Unit.
000090***
000100*    date-written.      19/11/1985.
000110***
000120*    date-compiled.
000130***
000140*    security.          Copyright (C) 1985-2026, Leave Administration Unit.
000150*                       For internal use only.
000160***
000170*    remarks.           Counts inclusive working days between two
000180*                       Dates (Saturdays, Sundays and the relevant
000190*                       year(s) public holidays excluded).  If the
000200*                       range crosses a calendar year boundary both
000210*                       years' holiday tables are loaded and used.
000220***
000230*    called modules.    LVCAL02 (per-year holiday table).
000240***
000250*    functions used.    None - day of week is by Zeller's
000260*                       congruence, worked with DIVIDE ... GIVING
000270*                       ... REMAINDER throughout.
000280***
000290* change log.
000291* 19/11/85 vbc - 1.0.00 Created to count paid working days for the
000292*                       part-time payroll proration run.
000293* 06/08/89 rjh -    .01 Fixed Zeller's congruence for January and
000294*                       February, which the algorithm treats as
000295*                       months 13 and 14 of the previous year.
000296* 03/12/98 vbc -    .02 Year-2000 review - confirmed the day-count
000297*                       logic carries no stored two-digit year and
000298*                       needs no change; logged for the Y2K file.
000299* 21/03/01 dlg -    .03 Clarified the cross-year-boundary comments
000300*                       after a proration query from Payroll.
000301* 29/01/09 vbc -    .04 Migration to GnuCobol.
000302* 16/04/24 vbc          Copyright notice updated, superseding all
000303*                       earlier notices in this program.
000304* 19/09/25 vbc - 1.0.05 Build housekeeping ahead of the py920
000305*                       leave project picking this module up.
000306* 11/08/26 pnw - 2.0.00 Repurposed whole for the py920 leave
000307*                       conversion - same inclusive-day count, now
000308*                       driving leave-request day totals instead
000309*                       of part-time payroll proration.
000310* 12/08/26 pnw -    .01 Added 700-day offset before the final mod 7
000311*                       of Zeller's formula so the REMAINDER clause
000312*                       never sees a negative dividend.
000313* 13/08/26 pnw -    .02 Added the named-month table view to match
000314*                       LVCAL04 after a maintainer asked why the
000315*                       two month tables looked different.
000316*
000350**************************************************************************
000360*
000370 environment             division.
000380*================================
000390*
000400 configuration           section.
000410 special-names.
000420     class Lv-Digit is "0" thru "9".
000430*
000440 data                    division.
000450*================================
000460*
000470 working-storage         section.
000480*-----------------------
000490 77  Prog-Name               pic x(16) value "LVCAL03 (2.0.02)".
000500*
000510 01  WS-Cal2-Call.
000520     03  WS-Cal2-Year        pic 9(04).
000530 01  WS-Hol-Table-1.
000540     copy "wslvhol.cob" replacing ==Lvh-== by ==Wsh1-==.
000550 01  WS-Hol-Table-2.
000560     copy "wslvhol.cob" replacing ==Lvh-== by ==Wsh2-==.
000570 01  WS-2nd-Year-Loaded      pic x       value "N".
000580*
000590 01  WS-Cur-Date             pic 9(08).
000600 01  WS-Cur-Date-R redefines WS-Cur-Date.
000610     03  WS-Cur-CCYY         pic 9(04).
000620     03  WS-Cur-MM           pic 99.
000630     03  WS-Cur-DD           pic 99.
000640 01  WS-End-Date             pic 9(08).
000650 01  WS-End-Date-R redefines WS-End-Date.
000660     03  WS-End-CCYY         pic 9(04).
000670     03  WS-End-MM           pic 99.
000680     03  WS-End-DD           pic 99.
000690*
000700 01  WS-Leap-Rem             pic s9(4)  comp.
000710 01  WS-Leap-Flag            pic x       value "N".
000720 01  WS-Days-In-Mon          pic 99.
000730*
000740 01  WS-Days-In-Month-Tbl.
000750     03  WS-Dim-Entry        pic 99  occurs 12 values
000760     31 28 31 30 31 30 31 31 30 31 30 31.
000761*
000762* Named-month view, same table as LVCAL04's - carried over so the
000763* two programs' table layouts stay recognisable as the same thing.
000764 01  WS-Month-Names-R redefines WS-Days-In-Month-Tbl.
000765     03  WS-Dim-Jan          pic 99.
000766     03  WS-Dim-Feb          pic 99.
000767     03  WS-Dim-Mar          pic 99.
000768     03  WS-Dim-Apr          pic 99.
000769     03  WS-Dim-May          pic 99.
000770     03  WS-Dim-Jun          pic 99.
000771     03  WS-Dim-Jul          pic 99.
000772     03  WS-Dim-Aug          pic 99.
000773     03  WS-Dim-Sep          pic 99.
000774     03  WS-Dim-Oct          pic 99.
000775     03  WS-Dim-Nov          pic 99.
000776     03  WS-Dim-Dec          pic 99.
000777*
000780 01  WS-Zeller.
000790     03  WS-Z-M              pic s9(4)  comp.
000800     03  WS-Z-Y               pic s9(4)  comp.
000810     03  WS-Z-J              pic s9(4)  comp.
000820     03  WS-Z-K              pic s9(4)  comp.
000830     03  WS-Z-T1              pic s9(4)  comp.
000840     03  WS-Z-T2              pic s9(4)  comp.
000850     03  WS-Z-T3              pic s9(4)  comp.
000860     03  WS-Z-Numer           pic s9(6)  comp.
000870     03  WS-Z-Junk            pic s9(6)  comp.
000880     03  WS-Z-H               pic s9(4)  comp.
000890*
000900 01  WS-Holiday-Found        pic x       value "N".
000910 01  HX                      pic s9(4)  comp.
000920*
000930 linkage                 section.
000940****************
000950*
000960 01  LVCAL03-Linkage.
000970     03  Lvc3-Start-Date     pic 9(08).
000980     03  Lvc3-End-Date       pic 9(08).
000990     03  Lvc3-Work-Days      pic s9(04)  comp.
001000*
001010 procedure division using LVCAL03-Linkage.
001020*==========================================
001030*
001040 aa000-Main                  section.
001050***********************************
001060*
001070     move     zero to Lvc3-Work-Days.
001080     move     Lvc3-Start-Date to WS-Cur-Date.
001090     move     Lvc3-End-Date to WS-End-Date.
001100*
001110     move     WS-Cur-CCYY to WS-Cal2-Year.
001120     call     "lvcal02" using WS-Cal2-Call WS-Hol-Table-1.
001130*
001140     if       WS-End-CCYY not = WS-Cur-CCYY
001150     move WS-End-CCYY to WS-Cal2-Year
001160     call "lvcal02" using WS-Cal2-Call WS-Hol-Table-2
001170     move "Y" to WS-2nd-Year-Loaded.
001180*
001190     perform  bb010-One-Day thru bb010-Exit
001200     until WS-Cur-Date > Lvc3-End-Date.
001210*
001220 aa000-Exit.  exit section.
001230*
001240 bb010-One-Day               section.
001250***********************************
001260*
001270     perform  cc010-Day-Of-Week.
001280     perform  dd010-Is-Holiday.
001290*
001300     if       (WS-Z-H not = 0 and WS-Z-H not = 1)
001310     and WS-Holiday-Found = "N"
001320     add 1 to Lvc3-Work-Days.
001330*
001340     perform  ee010-Next-Day.
001350*
001360 bb010-Exit.  exit section.
001370*
001380 cc010-Day-Of-Week            section.
001390***********************************
001400*  Zeller's congruence.  h=0 Saturday, 1 Sunday, 2 Monday ... 6 Friday.
001410*
001420     if       WS-Cur-MM < 3
001430     compute WS-Z-M = WS-Cur-MM + 12
001440     compute WS-Z-Y = WS-Cur-CCYY - 1
001450     else
001460     move    WS-Cur-MM to WS-Z-M
001470     move    WS-Cur-CCYY to WS-Z-Y.
001480*
001490     divide   WS-Z-Y by 100 giving WS-Z-J remainder WS-Z-K.
001500*
001510     compute  WS-Z-Numer = 13 * (WS-Z-M + 1).
001520     divide   WS-Z-Numer by 5 giving WS-Z-T1.
001530     divide   WS-Z-K by 4 giving WS-Z-T2.
001540     divide   WS-Z-J by 4 giving WS-Z-T3.
001550*
001560     compute  WS-Z-Numer = WS-Cur-DD + WS-Z-T1 + WS-Z-K + WS-Z-T2
001570     + WS-Z-T3 - (2 * WS-Z-J) + 700.
001580     divide   WS-Z-Numer by 7 giving WS-Z-Junk remainder WS-Z-H.
001590*
001600 cc010-Exit.  exit section.
001610*
001620 dd010-Is-Holiday             section.
001630***********************************
001640*
001650     move     "N" to WS-Holiday-Found.
001660     if       WS-Cur-CCYY = Wsh1-Year
001670     perform ee020-Scan-Table-1
001680     varying HX from 1 by 1
001690     until HX > 9 or WS-Holiday-Found = "Y"
001700     else
001710     if WS-2nd-Year-Loaded = "Y" and
001720     WS-Cur-CCYY = Wsh2-Year
001730     perform ee030-Scan-Table-2
001740     varying HX from 1 by 1
001750     until HX > 9 or WS-Holiday-Found = "Y".
001760*
001770 dd010-Exit.  exit section.
001780*
001790 ee010-Next-Day               section.
001800***********************************
001810*
001820     perform  ee015-Leap-Check.
001830     move     WS-Dim-Entry (WS-Cur-MM) to WS-Days-In-Mon.
001840     if       WS-Cur-MM = 2 and WS-Leap-Flag = "Y"
001850     add 1 to WS-Days-In-Mon.
001860*
001870     add      1 to WS-Cur-DD.
001880     if       WS-Cur-DD > WS-Days-In-Mon
001890     move 1 to WS-Cur-DD
001900     add  1 to WS-Cur-MM
001910     if   WS-Cur-MM > 12
001920     move 1 to WS-Cur-MM
001930     add  1 to WS-Cur-CCYY.
001940*
001950 ee010-Exit.  exit section.
001960*
001970 ee015-Leap-Check             section.
001980***********************************
001990*
002000     move     "N" to WS-Leap-Flag.
002010     divide   WS-Cur-CCYY by 4 giving WS-Z-Junk remainder WS-Leap-Rem.
002020     if       WS-Leap-Rem = 0
002030     move "Y" to WS-Leap-Flag
002040     divide WS-Cur-CCYY by 100 giving WS-Z-Junk
002050     remainder WS-Leap-Rem
002060     if   WS-Leap-Rem = 0
002070     move "N" to WS-Leap-Flag
002080     divide WS-Cur-CCYY by 400 giving WS-Z-Junk
002090     remainder WS-Leap-Rem
002100     if   WS-Leap-Rem = 0
002110     move "Y" to WS-Leap-Flag.
002120*
002130 ee015-Exit.  exit section.
002140*
002150 ee020-Scan-Table-1           section.
002160***********************************
002170*
002180     if       WS-Cur-Date = Wsh1-Date (HX)
002190     move "Y" to WS-Holiday-Found.
002200*
002210 ee020-Exit.  exit section.
002220*
002230 ee030-Scan-Table-2           section.
002240***********************************
002250*
002260     if       WS-Cur-Date = Wsh2-Date (HX)
002270     move "Y" to WS-Holiday-Found.
002280*
002290 ee030-Exit.  exit section.
002300*
002310 goback.
