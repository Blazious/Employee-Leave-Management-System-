000010 identification          division.
000020*================================
000030*
000040 program-id.        lvcal04.
000050***
000060*    author.            V B Coen FBCS, FIDM, FIDPM, 07/06/1987.
000070***
000080*    installation.      Leave Administration Unit.
000090***
000100*    date-written.      07/06/1987.
000110***
000120*    date-compiled.
000130***
000140*    security.          Copyright (C) 1987-2026, Leave Administration Unit.
000150*                       For internal use only.
000160***
000170*    remarks.           Checks a CCYYMMDD Date for Gregorian
000180*                       validity - proper month, day within the
000190*                       month (leap Years allowed for) and a
000200*                       reasonable century.  Modelled on the old
000210*                       Date validate/convert routine but rebuilt
000220*                       without intrinsic FUNCTIONs so it behaves
000230*                       the same way on every compiler this runs on.
000240***
000250*    called modules.    None.
000260***
000270*    functions used.    None.
000280***
000290* change log.
000291* 07/06/87 vbc - 1.0.00 Created to validate hand-keyed Dates on
000292*                       payroll input forms before they reached
000293*                       the main run.
000294* 14/02/91 rjh -    .01 Widened the reasonable-century check after
000295*                       a keying error let a 1899 date through.
000296* 03/12/98 vbc -    .02 Year-2000 review - century window examined
000297*                       and confirmed correct for dates either
000298*                       side of 2000; logged for the Y2K file.
000299* 05/09/03 dlg -    .03 Removed the last intrinsic FUNCTION call
000300*                       (was using FUNCTION MOD for the leap test)
000301*                       so the module stayed compiler-portable.
000302* 29/01/09 vbc -    .04 Migration to GnuCobol.
000303* 16/04/24 vbc          Copyright notice updated, superseding all
000304*                       earlier notices in this program.
000305* 19/09/25 vbc - 1.0.05 Build housekeeping ahead of the py920
000306*                       leave project picking this module up.
000307* 11/08/26 pnw - 2.0.00 Repurposed whole for the py920 leave
000308*                       conversion - same validity checks, now
000309*                       screening leave-request start/end Dates
000310*                       instead of payroll input forms.
000311* 13/08/26 pnw -    .01 Added named-month and century views for
000312*                       the maintainer doing the next Y2K-style
000313*                       century-window review.
000314*
000320**************************************************************************
000330*
000340 environment             division.
000350*================================
000360*
000370 configuration           section.
000380 special-names.
000390     class Lv-Digit is "0" thru "9".
000400*
000410 data                    division.
000420*================================
000430*
000440 working-storage         section.
000450*-----------------------
000460 77  Prog-Name               pic x(16) value "LVCAL04 (2.0.01)".
000470*
000480 01  WS-Leap-Rem             pic s9(4)  comp.
000490 01  WS-Leap-Flag            pic x       value "N".
000500 01  WS-Z-Junk               pic s9(4)  comp.
000510 01  WS-Days-In-Mon          pic 99.
000520*
000530 01  WS-Days-In-Month-Tbl.
000540     03  WS-Dim-Entry        pic 99  occurs 12 values
000550     31 28 31 30 31 30 31 31 30 31 30 31.
000560*
000561* Named-month view of the same table, so a maintainer checking
000562* the table by eye does not have to count occurrences by hand.
000563 01  WS-Month-Names-R redefines WS-Days-In-Month-Tbl.
000564     03  WS-Dim-Jan          pic 99.
000565     03  WS-Dim-Feb          pic 99.
000566     03  WS-Dim-Mar          pic 99.
000567     03  WS-Dim-Apr          pic 99.
000568     03  WS-Dim-May          pic 99.
000569     03  WS-Dim-Jun          pic 99.
000570     03  WS-Dim-Jul          pic 99.
000571     03  WS-Dim-Aug          pic 99.
000572     03  WS-Dim-Sep          pic 99.
000573     03  WS-Dim-Oct          pic 99.
000574     03  WS-Dim-Nov          pic 99.
000575     03  WS-Dim-Dec          pic 99.
000576*
000580 linkage                 section.
000590****************
000600*
000601 01  LVCAL04-Linkage.
000602     03  Lvc4-Date           pic 9(08).
000603     03  Lvc4-Date-R redefines Lvc4-Date.
000604     05  Lvc4-CCYY       pic 9(04).
000605     05  Lvc4-CCYY-R redefines Lvc4-CCYY.
000606         07  Lvc4-Century    pic 99.
000607         07  Lvc4-Yr-In-Cen  pic 99.
000608     05  Lvc4-MM         pic 99.
000609     05  Lvc4-DD         pic 99.
000610     03  Lvc4-Valid          pic x.
000611*
000680 procedure division using LVCAL04-Linkage.
000690*=========================================
000700*
000710 aa000-Main                  section.
000720***********************************
000730*
000740     move     "Y" to Lvc4-Valid.
000750*
000760     if       Lvc4-CCYY < 1900 or > 2199
000770     move "N" to Lvc4-Valid
000780     go to aa000-Exit.
000790*
000800     if       Lvc4-MM < 1 or > 12
000810     move "N" to Lvc4-Valid
000820     go to aa000-Exit.
000830*
000840     if       Lvc4-DD < 1
000850     move "N" to Lvc4-Valid
000860     go to aa000-Exit.
000870*
000880     perform  aa010-Leap-Check.
000890     move     WS-Dim-Entry (Lvc4-MM) to WS-Days-In-Mon.
000900     if       Lvc4-MM = 2 and WS-Leap-Flag = "Y"
000910     add 1 to WS-Days-In-Mon.
000920*
000930     if       Lvc4-DD  >  WS-Days-In-Mon
000940     move "N" to Lvc4-Valid.
000950*
000960 aa000-Exit.  exit section.
000970*
000980 aa010-Leap-Check             section.
000990***********************************
001000*
001010     move     "N" to WS-Leap-Flag.
001020     divide   Lvc4-CCYY by 4 giving WS-Z-Junk remainder WS-Leap-Rem.
001030     if       WS-Leap-Rem = 0
001040     move "Y" to WS-Leap-Flag
001050     divide Lvc4-CCYY by 100 giving WS-Z-Junk
001060     remainder WS-Leap-Rem
001070     if   WS-Leap-Rem = 0
001080     move "N" to WS-Leap-Flag
001090     divide Lvc4-CCYY by 400 giving WS-Z-Junk
001100     remainder WS-Leap-Rem
001110     if   WS-Leap-Rem = 0
001120     move "Y" to WS-Leap-Flag.
001130*
001140 aa010-Exit.  exit section.
001150*
001160 goback.
