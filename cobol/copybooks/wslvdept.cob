000010********************************************
000020*                                          *
000030*  Record Definition For Department        *
000040*           Master File                    *
000050*     Uses Dept-Id as key                  *
000060********************************************
000070*  File size 123 bytes.
000080*
000090* 11/08/26 vbc - Created for the py920 leave conversion - dept
000100*                master, carved out of the old payroll cost
000101*                centre table.
000110*
000120 01  LV-Department-Record.
000125*    FIN001 = 3 char prefix + 3 digit seq
000130     03  Dept-Id               pic x(10).
000135*    Unique department name
000140     03  Dept-Name             pic x(30).
000150     03  Dept-Desc             pic x(80).
000160     03  filler                pic x(03).
000170*
