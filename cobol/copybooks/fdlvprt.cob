000010 fd  LV-Print-File
000020     label records are standard
000030     record contains 132 characters
000040     reports are LV-Register-Report
000041                 LV-Authorization-Report.
000050*
