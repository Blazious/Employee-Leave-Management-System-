000010********************************************
000020*                                          *
000030*  Record Definition For Leave             *
000040*        Transaction File (Input)          *
000050*     Arrival order - no key                *
000060********************************************
000070*  File size 160 bytes.
000080*
000090* 11/08/26 vbc - Created for the py920 leave conversion - leave
000100*                request actions.
000110*
000120 01  LV-Transaction-Record.
000125*    SUBMIT APPROVE REJECT CANCEL
000130     03  Tx-Action             pic x(08).
000131         88  Tx-Is-Submit      value "SUBMIT".
000132         88  Tx-Is-Approve     value "APPROVE".
000133         88  Tx-Is-Reject      value "REJECT".
000134         88  Tx-Is-Cancel      value "CANCEL".
000135*    000000 on SUBMIT - assigned by run
000140     03  Tx-Request-Id         pic 9(06).
000145*    Requesting employee (SUBMIT)
000150     03  Tx-Emp-Id             pic x(10).
000155*    Leave type code (SUBMIT)
000160     03  Tx-Type-Code          pic x(04).
000165*    ccyymmdd (SUBMIT)
000170     03  Tx-Start-Date         pic 9(08).
000175*    ccyymmdd (SUBMIT)
000180     03  Tx-End-Date           pic 9(08).
000185*    Employee performing the action
000190     03  Tx-Actor-Id           pic x(10).
000195*    Reason for leave (SUBMIT)
000200     03  Tx-Reason             pic x(50).
000205*    Approver / rejector comments
000210     03  Tx-Comments           pic x(50).
000220     03  filler                pic x(06).
000230*
