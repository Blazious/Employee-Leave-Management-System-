000010 fd  LV-Employee-File
000020     label records are standard
000030     record contains 120 characters.
000040 copy "wslvemp.cob".
000050*
