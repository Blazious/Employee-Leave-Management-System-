000010********************************************
000020*                                          *
000030*  In-Core Master Tables                  *
000040*     Loaded once per run from the         *
000050*     sorted master files and searched     *
000060*     by SEARCH ALL (binary search) -      *
000070*     no indexed/VSAM files are used.      *
000080********************************************
000090*
000100* 11/08/26 vbc - Created for the py920 leave conversion - in-
000110*                core tables so the batch is not re-reading the
000111*                master files for every transaction.
000120*
000130 01  LV-Dept-Table.
000140     03  LV-Dept-Max           binary-char  unsigned  value zero.
000150     03  LV-Dept-Entry         occurs 0 to 500 times
000160                                depending on LV-Dept-Max
000170                                ascending key is Dt-Id
000180                                indexed by DX.
000190         05  Dt-Id             pic x(10).
000200         05  Dt-Name           pic x(30).
000210         05  Dt-Desc           pic x(80).
000220*
000230 01  LV-Emp-Table.
000240     03  LV-Emp-Max            binary-short unsigned  value zero.
000250     03  LV-Emp-Entry          occurs 0 to 3000 times
000260                                depending on LV-Emp-Max
000270                                ascending key is Et-Id
000280                                indexed by EX.
000290         05  Et-Id             pic x(10).
000300         05  Et-Username       pic x(20).
000310         05  Et-First-Name     pic x(20).
000320         05  Et-Last-Name      pic x(20).
000330         05  Et-Role           pic x(08).
000340         05  Et-Dept-Id        pic x(10).
000350         05  Et-Active         pic x(01).
000360*
000370 01  LV-Type-Table.
000380     03  LV-Type-Max           binary-char  unsigned  value zero.
000390     03  LV-Type-Entry         occurs 0 to 50 times
000400                                depending on LV-Type-Max
000410                                ascending key is Tt-Code
000420                                indexed by TX.
000430         05  Tt-Code           pic x(04).
000440         05  Tt-Name           pic x(20).
000450         05  Tt-Max-Days       pic 9(03).
000460*
000470 01  LV-Bal-Table.
000480     03  LV-Bal-Max            binary-short unsigned  value zero.
000490     03  LV-Bal-Entry          occurs 0 to 6000 times
000500                                depending on LV-Bal-Max
000510                                ascending key is Bt-Emp-Id Bt-Type-Code
000520                                indexed by BX.
000530         05  Bt-Emp-Id         pic x(10).
000540         05  Bt-Type-Code      pic x(04).
000550         05  Bt-Days-Remaining pic 9(03).
000560*
000570 01  LV-Req-Table.
000580     03  LV-Req-Max            binary-short unsigned  value zero.
000590     03  LV-Req-Entry          occurs 0 to 9000 times
000600                                depending on LV-Req-Max
000610                                ascending key is Rt-Request-Id
000620                                indexed by RX.
000630         05  Rt-Request-Id     pic 9(06).
000640         05  Rt-Emp-Id         pic x(10).
000650         05  Rt-Type-Code      pic x(04).
000660         05  Rt-Start-Date     pic 9(08).
000670         05  Rt-End-Date       pic 9(08).
000680         05  Rt-Total-Days     pic 9(03).
000690         05  Rt-Status         pic x(09).
000691             88  Rt-Is-Pending     value "PENDING".
000692             88  Rt-Is-Approved    value "APPROVED".
000693             88  Rt-Is-Rejected    value "REJECTED".
000694             88  Rt-Is-Cancelled   value "CANCELLED".
000700         05  Rt-Approved-By    pic x(10).
000710         05  Rt-Reason         pic x(50).
000720         05  Rt-Comments       pic x(50).
000730         05  Rt-Hod-Endorsed   pic x(01).
000740*
