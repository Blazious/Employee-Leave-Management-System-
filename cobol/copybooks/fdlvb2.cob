000010 fd  LV-Balance-New-File
000020     label records are standard
000030     record contains 20 characters.
000040 01  LV-Balance-New-Record.
000050     03  Lb2-Emp-Id            pic x(10).
000060     03  Lb2-Type-Code         pic x(04).
000070     03  Lb2-Days-Remaining    pic 9(03).
000080     03  filler                pic x(03).
000090*
