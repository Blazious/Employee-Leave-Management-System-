000010********************************************
000020*                                          *
000030*  Run Counters - Leave Batch              *
000040********************************************
000050*
000060* 11/08/26 vbc - Created for the py920 leave conversion - run
000070*                summary totals, same idea as the payroll run.
000080*
000090 01  LV-Run-Totals.
000100     03  LV-Tx-Read            binary-long  unsigned  value zero.
000110     03  LV-Tx-Accepted        binary-long  unsigned  value zero.
000120     03  LV-Tx-Errored         binary-long  unsigned  value zero.
000130     03  LV-Cnt-Submit         binary-long  unsigned  value zero.
000140     03  LV-Cnt-Approve        binary-long  unsigned  value zero.
000150     03  LV-Cnt-Reject         binary-long  unsigned  value zero.
000160     03  LV-Cnt-Cancel         binary-long  unsigned  value zero.
000170     03  LV-Audit-Seq          binary-long  unsigned  value zero.
000180*
