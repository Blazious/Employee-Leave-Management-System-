000010 fd  LV-Audit-File
000020     label records are standard
000030     record contains 100 characters.
000040 copy "wslvaud.cob".
000050*
