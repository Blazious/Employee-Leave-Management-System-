000010* Leave transactions - input, line seq, arrival order.
000020     select   LV-Transaction-File
000030              assign       "LVTRAN"
000040              organization line sequential
000050              status       LV-Trn-Status.
000060*
