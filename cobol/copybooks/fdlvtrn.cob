000010 fd  LV-Transaction-File
000020     label records are standard
000030     record contains 160 characters.
000040 copy "wslvtrn.cob".
000050*
