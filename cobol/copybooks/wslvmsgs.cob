000010********************************************
000020*                                          *
000030*  Audit Result Codes - Leave Batch       *
000040********************************************
000050*
000060* 11/08/26 vbc - Created for the py920 leave conversion -
000070*                validation error text.
000080* 12/08/26 vbc - Added Lv009 for unknown action code.
000090* 13/08/26 vbc - Replaced the Lv0nn mnemonic text with the actual
000100*                Au-Result tokens (Err-Emp etc.) per the validation
000110*                run book - these move straight into Au-Result now,
000120*                the old Lv0nn codes never left this copybook.
000130*
000140 01  Error-Messages.
000150     03  OK-Result     pic x(08) value "OK".
000160     03  Err-Emp       pic x(08) value "ERR-EMP".
000170     03  Err-Typ       pic x(08) value "ERR-TYP".
000180     03  Err-Date      pic x(08) value "ERR-DATE".
000190     03  Err-Max       pic x(08) value "ERR-MAX".
000200     03  Err-Bal       pic x(08) value "ERR-BAL".
000210     03  Err-Stat      pic x(08) value "ERR-STAT".
000220     03  Err-Role      pic x(08) value "ERR-ROLE".
000230     03  Err-Req       pic x(08) value "ERR-REQ".
000240     03  Err-Act       pic x(08) value "ERR-ACT".
000250*
000260 01  Error-Code          pic 999.
000270*
