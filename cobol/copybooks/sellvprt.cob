000010* Leave register report - output, line seq (print), 132 cols.
000020     select   LV-Print-File
000030              assign       "LVREG"
000040              organization line sequential
000050              status       LV-Prt-Status.
000060*
