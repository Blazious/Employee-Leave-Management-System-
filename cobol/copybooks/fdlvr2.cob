000010 fd  LV-Request-New-File
000020     label records are standard
000030     record contains 180 characters.
000040 01  LV-Request-New-Record.
000050     03  Lr2-Request-Id        pic 9(06).
000060     03  Lr2-Emp-Id            pic x(10).
000070     03  Lr2-Type-Code         pic x(04).
000080     03  Lr2-Start-Date        pic 9(08).
000090     03  Lr2-End-Date          pic 9(08).
000100     03  Lr2-Total-Days        pic 9(03).
000110     03  Lr2-Status            pic x(09).
000111         88  Lr2-Is-Pending    value "PENDING".
000112         88  Lr2-Is-Approved   value "APPROVED".
000113         88  Lr2-Is-Rejected   value "REJECTED".
000114         88  Lr2-Is-Cancelled  value "CANCELLED".
000120     03  Lr2-Approved-By       pic x(10).
000130     03  Lr2-Reason            pic x(50).
000140     03  Lr2-Comments          pic x(50).
000150     03  Lr2-Hod-Endorsed      pic x(01).
000160     03  filler                pic x(21).
000170*
