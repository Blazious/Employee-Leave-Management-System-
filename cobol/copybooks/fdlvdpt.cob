000010 fd  LV-Department-File
000020     label records are standard
000030     record contains 123 characters.
000040 copy "wslvdept.cob".
000050*
