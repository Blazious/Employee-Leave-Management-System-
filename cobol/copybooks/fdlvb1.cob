000010 fd  LV-Balance-Old-File
000020     label records are standard
000030     record contains 20 characters.
000040 01  LV-Balance-Old-Record.
000050     03  Lb1-Emp-Id            pic x(10).
000060     03  Lb1-Type-Code         pic x(04).
000070     03  Lb1-Days-Remaining    pic 9(03).
000080     03  filler                pic x(03).
000090*
