000010* Leave request master (new) - output, line seq, sorted Lr-Request-Id.
000020     select   LV-Request-New-File
000030              assign       "LVREQNEW"
000040              organization line sequential
000050              status       LV-Req2-Status.
000060*
