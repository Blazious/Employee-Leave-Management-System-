000010* Leave balance (new) - output, line seq, sorted Emp-Id + Type-Code.
000020     select   LV-Balance-New-File
000030              assign       "LVBALNEW"
000040              organization line sequential
000050              status       LV-Bal2-Status.
000060*
