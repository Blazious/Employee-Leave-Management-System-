000010********************************************
000020*                                          *
000030*  Record Definition For Employee          *
000040*           Master File                    *
000050*     Uses Emp-Id as key                   *
000060********************************************
000070*  File size 120 bytes.
000080*
000090* 11/08/26 vbc - Created for the py920 leave conversion -
000100*                employee master, replaces the vacation/sick
000101*                fields that used to live on the payroll
000102*                employee master.
000110*
000120 01  LV-Employee-Record.
000125*    EMPnnn, sequential
000130     03  Emp-Id                pic x(10).
000135*    Login / short name
000140     03  Emp-Username          pic x(20).
000150     03  Emp-First-Name        pic x(20).
000160     03  Emp-Last-Name         pic x(20).
000165*    Informational only
000170     03  Emp-Email             pic x(30).
000175*    EMPLOYEE, HOD, HR or ADMIN
000180     03  Emp-Role              pic x(08).
000185*    may be blank
000190     03  Emp-Dept-Id           pic x(10).
000195*    Y or N
000200     03  Emp-Active            pic x(01).
000210     03  filler                pic x(01).
000220*
