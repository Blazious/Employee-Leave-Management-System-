000010* Audit log - output, extend-style append per run, line seq, Au-Seq order.
000020     select   LV-Audit-File
000030              assign       "LVAUDIT"
000040              organization line sequential
000050              status       LV-Aud-Status.
000060*
