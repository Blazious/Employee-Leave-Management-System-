000010********************************************
000020*                                          *
000030*  Record Definition For Leave Type        *
000040*           Master File                    *
000050*     Uses Lt-Code as key                  *
000060********************************************
000070*  File size 100 bytes.
000080*
000090* 11/08/26 vbc - Created for the py920 leave conversion - leave
000100*                type master.
000110*
000120 01  LV-Leave-Type-Record.
000121*    E.g. ANNL, SICK, MATN, COMP.
000130     03  Lt-Code               pic x(04).
000131*    Unique name for the type.
000140     03  Lt-Name               pic x(20).
000150     03  Lt-Desc               pic x(70).
000151*    Annual maximum; 000 means no limit.
000160     03  Lt-Max-Days           pic 9(03).
000170     03  filler                pic x(03).
000180*
