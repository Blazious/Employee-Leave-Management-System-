000010* Department master - input, line sequential, sorted by Dept-Id.
000020     select   LV-Department-File
000030              assign       "LVDEPT"
000040              organization line sequential
000050              status       LV-Dept-Status.
000060*
