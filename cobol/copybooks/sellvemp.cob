000010* Employee master - input, line sequential, sorted by Emp-Id.
000020     select   LV-Employee-File
000030              assign       "LVEMP"
000040              organization line sequential
000050              status       LV-Emp-Status.
000060*
