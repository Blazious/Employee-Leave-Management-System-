000010* Leave balance (old) - input, line seq, sorted Emp-Id + Type-Code.
000020     select   LV-Balance-Old-File
000030              assign       "LVBALOLD"
000040              organization line sequential
000050              status       LV-Bal1-Status.
000060*
