000010 fd  LV-Leave-Type-File
000020     label records are standard
000030     record contains 100 characters.
000040 copy "wslvtyp.cob".
000050*
