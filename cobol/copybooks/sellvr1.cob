000010* Leave request master (old) - input, line seq, sorted Lr-Request-Id.
000020     select   LV-Request-Old-File
000030              assign       "LVREQOLD"
000040              organization line sequential
000050              status       LV-Req1-Status.
000060*
