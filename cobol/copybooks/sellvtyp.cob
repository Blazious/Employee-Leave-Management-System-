000010* Leave type master - input, line sequential, sorted by Lt-Code.
000020     select   LV-Leave-Type-File
000030              assign       "LVTYPE"
000040              organization line sequential
000050              status       LV-Typ-Status.
000060*
