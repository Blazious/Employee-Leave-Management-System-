000010********************************************
000020*                                          *
000030*  Record Definition For Leave Audit Log   *
000040*           (Output, Extend Per Run)       *
000050*     Au-Seq order within the run          *
000060********************************************
000070*  File size 100 bytes.
000080*
000090* 11/08/26 vbc - Created for the py920 leave conversion - the
000100*                old payroll system kept no audit trail at all.
000110*
000120 01  LV-Audit-Record.
000121*    Zero if the request was not identified/created.
000130     03  Au-Request-Id         pic 9(06).
000131*    Echoes the transaction action code.
000140     03  Au-Action             pic x(08).
000141*    Spaces if the actor id was unknown.
000150     03  Au-Actor-Id           pic x(10).
000151*    Monotonic within the run, starting 000001.
000160     03  Au-Seq                pic 9(06).
000170     03  Au-Comments           pic x(50).
000171*    OK-Result or one of the Err-xxx tokens - see wslvmsgs.cob.
000180     03  Au-Result             pic x(08).
000190     03  filler                pic x(12).
000200*
