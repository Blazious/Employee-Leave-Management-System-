000010********************************************
000020*                                          *
000030*  Holiday Table Working Storage          *
000040*     Built by LVCAL02 for one calendar    *
000050*     year - Kenya national holidays,      *
000060*     fixed + movable (Easter based).      *
000070********************************************
000080*
000090* 11/08/26 vbc - Created for the py920 leave conversion -
000100*                replaces the hand-maintained holiday list that
000101*                used to be pinned up in the payroll office.
000110*
000120 01  LV-Holiday-Table.
000130     03  Lvh-Year              pic 9(04).
000140     03  Lvh-Count             pic 9(02)    value 9.
000150     03  Lvh-Date              pic 9(08)    occurs 9 times
000160                                             indexed by HX.
000170*
