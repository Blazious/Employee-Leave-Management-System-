000010 identification          division.
000020*================================
000030*
000040 program-id.        lvbatch.
000050***
000060*    author.            V B Coen FBCS, FIDM, FIDPM, 11/09/1980.
000070*                       For the Leave Administration Unit.
000080***
000090*    installation.      Leave Administration Unit.
000100***
000110*    date-written.      11/09/1980.
000120***
000130*    date-compiled.
000140***
000150*    security.          Copyright (C) 1980-2026, Leave Administration Unit.
000160*                       For internal use only.  Not for resale.
000170***
000180*    remarks.           Nightly leave transaction run.
000190*                       Loads the department, employee, leave type
000200*                       and leave balance masters plus the existing
000210*                       leave request master into in-core tables,
000220*                       then applies each SUBMIT / APPROVE / REJECT
000230*                       / CANCEL transaction against them, posting
000240*                       balance debits on final (HR) approval and
000250*                       writing one audit record per transaction.
000260*                       Re-writes the balance and request masters
000270*                       and calls LVREG to print the leave register.
000280***
000290*    called modules.    LVCAL03 (working-day count).
000300*                       LVCAL04 (date validity check).
000310*                       LVIDGEN (next department/employee id).
000320*                       LVREG   (leave register report).
000330***
000340*    functions used.    None.
000350***
000360*    files used.        LVDEPT    Department master        (in)
000370*                       LVEMP     Employee master          (in)
000380*                       LVTYPE    Leave type master        (in)
000390*                       LVBALOLD  Leave balance, old       (in)
000400*                       LVBALNEW  Leave balance, new       (out)
000410*                       LVREQOLD  Leave request master,old (in)
000420*                       LVREQNEW  Leave request master,new (out)
000430*                       LVTRAN    Leave transactions        (in)
000440*                       LVAUDIT   Audit log          (extend)
000450***
000460*    error messages used.
000470*                       ERR-EMP ERR-TYP ERR-DATE ERR-MAX ERR-BAL
000480*                       ERR-STAT ERR-ROLE ERR-REQ ERR-ACT (see
000485*                       wslvmsgs.cob) - move straight to Au-Result.
000490***
000500* change log.
000501* 11/09/80 vbc - 1.0.00 Created as the nightly payroll exceptions
000502*                       run - picked up hours/adjustment cards that
000503*                       failed the main weekly run's edits.
000504* 02/04/83 vbc -    .01 Added the cost-centre master load so
000505*                       exceptions could be validated against a
000506*                       current department list instead of a
000507*                       punched-card table.
000508* 19/08/86 rjh -    .02 Rewrote the end-of-run totals page after
000509*                       two payrolls in a row balanced to the
000510*                       wrong control total.
000511* 03/12/98 vbc -    .03 Year-2000 review - all Dates on these
000512*                       files already carry the full century
000513*                       (CCYYMMDD); logged for the Y2K file, no
000514*                       change required.
000515* 14/06/00 vbc -    .04 Century rollover post-mortem - re-ran the
000516*                       Y2K test deck against live January data,
000517*                       no issues found, closed out.
000518* 08/10/03 dlg -    .05 Tightened the exception-reason codes after
000519*                       Audit flagged an ambiguous rejection text.
000520* 29/01/09 vbc -    .06 Migration to GnuCobol.
000521* 16/04/24 vbc          Copyright notice updated, superseding all
000522*                       earlier notices in this program.
000523* 19/09/25 vbc - 1.0.07 Build housekeeping ahead of the py920
000524*                       leave project picking this module up.
000525* 11/08/26 pnw - 2.0.00 Repurposed whole for the py920 leave
000526*                       conversion - same nightly-exceptions shape,
000527*                       now the SUBMIT / APPROVE / REJECT / CANCEL
000528*                       state machine, balance posting, audit log,
000529*                       in place of payroll hours exceptions.
000530* 12/08/26 pnw -    .01 Added the LVIDGEN call at start of run so
000531*                       the next free department/employee id shows
000532*                       on the run summary - requested by HR so
000533*                       they can pre-allocate ids for new joiners.
000534* 12/08/26 pnw -    .02 Y2K note: all Dates on these files already
000535*                       carry the full century (CCYYMMDD) so no
000536*                       windowing logic was needed here - see
000537*                       LVCAL04 for the validity check itself.
000538* 13/08/26 pnw -    .03 Request id is a simple highest-plus-one -
000539*                       LVIDGEN only ever covers Dept/Emp series.
000540* 14/08/26 pnw -    .04 bb020/bb030/bb040 were moving the
000541*                       transaction's request id into the audit
000542*                       field before checking whether the request
000543*                       was found - an unknown request id on an
000544*                       ERR-REQ still showed up on AU-REQUEST-ID
000545*                       instead of zero.  Moved the field only
000546*                       after WS-Found is confirmed "Y".
000547*
000650**************************************************************************
000660*
000670 environment             division.
000680*================================
000690*
000700 configuration           section.
000710 special-names.
000720     class Lv-Digit is "0" thru "9".
000730*
000740 input-output            section.
000750 file-control.
000760     copy "sellvdpt.cob".
000770     copy "sellvemp.cob".
000780     copy "sellvtyp.cob".
000790     copy "sellvb1.cob".
000800     copy "sellvb2.cob".
000810     copy "sellvr1.cob".
000820     copy "sellvr2.cob".
000830     copy "sellvtrn.cob".
000840     copy "sellvaud.cob".
000850*
000860 data                    division.
000870*================================
000880*
000890 file                    section.
000900*-----------------------
000910     copy "fdlvdpt.cob".
000920     copy "fdlvemp.cob".
000930     copy "fdlvtyp.cob".
000940     copy "fdlvb1.cob".
000950     copy "fdlvb2.cob".
000960     copy "fdlvr1.cob".
000970     copy "fdlvr2.cob".
000980     copy "fdlvtrn.cob".
000990     copy "fdlvaud.cob".
001000*
001010 working-storage         section.
001020*-----------------------
001030 77  Prog-Name               pic x(16) value "LVBATCH (2.0.04)".
001040*
001050 01  LV-File-Status.
001060     03  LV-Dept-Status      pic xx.
001070     03  LV-Emp-Status       pic xx.
001080     03  LV-Typ-Status       pic xx.
001090     03  LV-Bal1-Status      pic xx.
001100     03  LV-Bal2-Status      pic xx.
001110     03  LV-Req1-Status      pic xx.
001120     03  LV-Req2-Status      pic xx.
001130     03  LV-Trn-Status       pic xx.
001140     03  LV-Aud-Status       pic xx.
001150*
001160     copy "wslvtabs.cob".
001170     copy "wslvmsgs.cob".
001180     copy "wslvctrs.cob".
001190*
001200 01  WS-Trn-Eof              pic x       value "N".
001210 01  WS-Wk-Days-Call.
001220     03  WS-Wk-Start         pic 9(08).
001230     03  WS-Wk-End           pic 9(08).
001240     03  WS-Wk-Result        pic s9(04)  comp.
001250*
001260 01  WS-Date-Chk-Call.
001270     03  WS-Chk-Date         pic 9(08).
001280     03  WS-Chk-Date-R redefines WS-Chk-Date.
001290     05  WS-Chk-CCYY     pic 9(04).
001300     05  WS-Chk-MM       pic 99.
001310     05  WS-Chk-DD       pic 99.
001320     03  WS-Chk-Valid        pic x.
001330*
001340 01  WS-Idgen-Call.
001350     03  WS-Idgen-Function   pic x(04).
001360     03  WS-Idgen-Dept-Name  pic x(30).
001370     03  WS-Idgen-Last-Suff  pic 9(03).
001380     03  WS-Idgen-New-Id     pic x(10).
001381     03  WS-Idgen-New-Id-R redefines WS-Idgen-New-Id.
001382         05  WS-Idgen-Id-Prefix  pic x(03).
001383         05  WS-Idgen-Id-Suffix  pic x(03).
001384         05  filler              pic x(04).
001390*
001400 01  WS-Next-Dept-Id         pic x(10)   value spaces.
001410 01  WS-Next-Emp-Id          pic x(10)   value spaces.
001420*
001430 01  WS-Result               pic x(08).
001440 01  WS-Found                pic x       value "N".
001450 01  WS-Actor-Role           pic x(08)   value spaces.
001460 01  WS-Actor-Emp-Id         pic x(10).
001470 01  WS-New-Req-Id           pic 9(06)   value zero.
001480 01  WS-Hi-Req-Id            pic 9(06)   value zero.
001490*
001500* This REDEFINES lets the audit AU-REQUEST-ID move and the run
001510* summary's edited display line both read off WS-Req-Id-Edit
001520* without a second MOVE to a separate numeric work field.
001530*
001540 01  WS-Req-Id-Edit          pic zzzzz9.
001550 01  WS-Req-Id-Edit-R redefines WS-Req-Id-Edit
001560     pic 9(06).
001570*
001580 linkage                 section.
001590****************
001600*
001610* none - this is the top level program of the run.
001620*
001630 procedure division.
001640*===================
001650*
001660 aa000-Main                  section.
001670***********************************
001680*
001690     perform  aa010-Open-Files.
001700     perform  aa020-Load-Masters.
001710     perform  aa030-Load-Balances.
001720     perform  aa040-Load-Requests.
001730     perform  aa060-Next-Ids.
001740*
001750     perform  aa050-Read-Transaction.
001760     perform  bb000-One-Transaction thru bb000-Exit
001770     until WS-Trn-Eof = "Y".
001780*
001790     perform  aa070-Write-Masters.
001800     perform  aa080-Produce-Report.
001810     perform  aa090-Display-Totals.
001820     perform  aa099-Close-Files.
001830*
001840     stop     run.
001850*
001860 aa000-Exit.  exit section.
001870*
001880 aa010-Open-Files             section.
001890***********************************
001900*
001910     open     input  LV-Department-File
001920     open     input  LV-Employee-File
001930     open     input  LV-Leave-Type-File
001940     open     input  LV-Balance-Old-File
001950     open     input  LV-Request-Old-File
001960     open     input  LV-Transaction-File
001970     open     output LV-Balance-New-File
001980     open     output LV-Request-New-File
001990     open     extend LV-Audit-File.
002000*
002010     if       LV-Aud-Status = "05" or "35"
002020     close LV-Audit-File
002030     open  output LV-Audit-File.
002040*
002050 aa010-Exit.  exit section.
002060*
002070 aa020-Load-Masters           section.
002080***********************************
002090*  Department and employee masters load into tables sorted on
002100*  their own key, so the ascending-key SEARCH ALL in bb0nn works
002110*  without a separate sort step.
002120*
002130     move     zero to LV-Dept-Max.
002140     perform  aa021-Read-Dept thru aa021-Exit
002150     until LV-Dept-Status = "10".
002160*
002170     move     zero to LV-Emp-Max.
002180     perform  aa022-Read-Emp thru aa022-Exit
002190     until LV-Emp-Status = "10".
002200*
002210     move     zero to LV-Type-Max.
002220     perform  aa023-Read-Type thru aa023-Exit
002230     until LV-Typ-Status = "10".
002240*
002250 aa020-Exit.  exit section.
002260*
002270 aa021-Read-Dept.
002280     read     LV-Department-File.
002290     if       LV-Dept-Status = "00"
002300     add  1 to LV-Dept-Max
002310     move Dept-Id   to Dt-Id   (LV-Dept-Max)
002320     move Dept-Name to Dt-Name (LV-Dept-Max)
002330     move Dept-Desc to Dt-Desc (LV-Dept-Max).
002340 aa021-Exit.
002350 exit.
002360*
002370 aa022-Read-Emp.
002380     read     LV-Employee-File.
002390     if       LV-Emp-Status = "00"
002400     add  1 to LV-Emp-Max
002410     move Emp-Id         to Et-Id         (LV-Emp-Max)
002420     move Emp-Username   to Et-Username   (LV-Emp-Max)
002430     move Emp-First-Name to Et-First-Name (LV-Emp-Max)
002440     move Emp-Last-Name  to Et-Last-Name  (LV-Emp-Max)
002450     move Emp-Role       to Et-Role       (LV-Emp-Max)
002460     move Emp-Dept-Id    to Et-Dept-Id    (LV-Emp-Max)
002470     move Emp-Active     to Et-Active     (LV-Emp-Max).
002480 aa022-Exit.
002490 exit.
002500*
002510 aa023-Read-Type.
002520     read     LV-Leave-Type-File.
002530     if       LV-Typ-Status = "00"
002540     add  1 to LV-Type-Max
002550     move Lt-Code     to Tt-Code     (LV-Type-Max)
002560     move Lt-Name     to Tt-Name     (LV-Type-Max)
002570     move Lt-Max-Days to Tt-Max-Days (LV-Type-Max).
002580 aa023-Exit.
002590 exit.
002600*
002610 aa030-Load-Balances          section.
002620***********************************
002630*
002640     move     zero to LV-Bal-Max.
002650     perform  aa031-Read-Bal thru aa031-Exit
002660     until LV-Bal1-Status = "10".
002670*
002680 aa030-Exit.  exit section.
002690*
002700 aa031-Read-Bal.
002710     read     LV-Balance-Old-File.
002720     if       LV-Bal1-Status = "00"
002730     add  1 to LV-Bal-Max
002740     move Lb1-Emp-Id        to Bt-Emp-Id        (LV-Bal-Max)
002750     move Lb1-Type-Code     to Bt-Type-Code     (LV-Bal-Max)
002760     move Lb1-Days-Remaining to Bt-Days-Remaining (LV-Bal-Max).
002770 aa031-Exit.
002780 exit.
002790*
002800 aa040-Load-Requests          section.
002810***********************************
002820*
002830     move     zero to LV-Req-Max.
002840     move     zero to WS-Hi-Req-Id.
002850     perform  aa041-Read-Req thru aa041-Exit
002860     until LV-Req1-Status = "10".
002870*
002880 aa040-Exit.  exit section.
002890*
002900 aa041-Read-Req.
002910     read     LV-Request-Old-File.
002920     if       LV-Req1-Status = "00"
002930     add  1 to LV-Req-Max
002940     move Lr1-Request-Id   to Rt-Request-Id   (LV-Req-Max)
002950     move Lr1-Emp-Id       to Rt-Emp-Id       (LV-Req-Max)
002960     move Lr1-Type-Code    to Rt-Type-Code    (LV-Req-Max)
002970     move Lr1-Start-Date   to Rt-Start-Date   (LV-Req-Max)
002980     move Lr1-End-Date     to Rt-End-Date     (LV-Req-Max)
002990     move Lr1-Total-Days   to Rt-Total-Days   (LV-Req-Max)
003000     move Lr1-Status       to Rt-Status       (LV-Req-Max)
003010     move Lr1-Approved-By  to Rt-Approved-By  (LV-Req-Max)
003020     move Lr1-Reason       to Rt-Reason       (LV-Req-Max)
003030     move Lr1-Comments     to Rt-Comments     (LV-Req-Max)
003040     move Lr1-Hod-Endorsed to Rt-Hod-Endorsed (LV-Req-Max)
003050     if   Lr1-Request-Id > WS-Hi-Req-Id
003060     move Lr1-Request-Id to WS-Hi-Req-Id.
003070 aa041-Exit.
003080 exit.
003090*
003100 aa050-Read-Transaction        section.
003110***********************************
003120*
003130     read     LV-Transaction-File.
003140     if       LV-Trn-Status = "10"
003150     move "Y" to WS-Trn-Eof.
003160*
003170 aa050-Exit.  exit section.
003180*
003190 aa060-Next-Ids                section.
003200***********************************
003210*  Informational only - no department or employee is created by
003220*  this run, but HR like to see what the next id in each series
003230*  would be so they can pre-allocate them for new joiners.
003240*
003250     if       LV-Dept-Max > zero
003260     move Dt-Name (LV-Dept-Max) to WS-Idgen-Dept-Name
003270     move Dt-Id   (LV-Dept-Max) (4:3) to WS-Idgen-Last-Suff
003280     move "DEPT" to WS-Idgen-Function
003290     call "lvidgen" using WS-Idgen-Call
003300     move WS-Idgen-New-Id to WS-Next-Dept-Id.
003310*
003320     if       LV-Emp-Max > zero
003330     move Et-Id (LV-Emp-Max) (4:3) to WS-Idgen-Last-Suff
003340     move "EMP " to WS-Idgen-Function
003350     call "lvidgen" using WS-Idgen-Call
003360     move WS-Idgen-New-Id to WS-Next-Emp-Id.
003370*
003380 aa060-Exit.  exit section.
003390*
003400 aa070-Write-Masters           section.
003410***********************************
003420*
003430     perform  aa071-Write-Bal
003440     varying BX from 1 by 1 until BX > LV-Bal-Max.
003450     perform  aa072-Write-Req
003460     varying RX from 1 by 1 until RX > LV-Req-Max.
003470*
003480 aa070-Exit.  exit section.
003490*
003500 aa071-Write-Bal.
003510     move     Bt-Emp-Id         (BX) to Lb2-Emp-Id.
003520     move     Bt-Type-Code      (BX) to Lb2-Type-Code.
003530     move     Bt-Days-Remaining (BX) to Lb2-Days-Remaining.
003540     write    LV-Balance-New-Record.
003550*
003560 aa072-Write-Req.
003570     move     Rt-Request-Id   (RX) to Lr2-Request-Id.
003580     move     Rt-Emp-Id       (RX) to Lr2-Emp-Id.
003590     move     Rt-Type-Code    (RX) to Lr2-Type-Code.
003600     move     Rt-Start-Date   (RX) to Lr2-Start-Date.
003610     move     Rt-End-Date     (RX) to Lr2-End-Date.
003620     move     Rt-Total-Days   (RX) to Lr2-Total-Days.
003630     move     Rt-Status       (RX) to Lr2-Status.
003640     move     Rt-Approved-By  (RX) to Lr2-Approved-By.
003650     move     Rt-Reason       (RX) to Lr2-Reason.
003660     move     Rt-Comments     (RX) to Lr2-Comments.
003670     move     Rt-Hod-Endorsed (RX) to Lr2-Hod-Endorsed.
003680     write    LV-Request-New-Record.
003690*
003700 aa080-Produce-Report          section.
003710***********************************
003720*
003730     call     "lvreg" using LV-Dept-Table LV-Emp-Table
003740     LV-Type-Table LV-Req-Table.
003750*
003760 aa080-Exit.  exit section.
003770*
003780 aa090-Display-Totals          section.
003790***********************************
003800*
003810     display  "LVBATCH - RUN SUMMARY".
003820     display  "TRANSACTIONS READ     : " LV-Tx-Read.
003830     display  "TRANSACTIONS ACCEPTED  : " LV-Tx-Accepted.
003840     display  "TRANSACTIONS IN ERROR  : " LV-Tx-Errored.
003850     display  "  SUBMIT  : " LV-Cnt-Submit.
003860     display  "  APPROVE : " LV-Cnt-Approve.
003870     display  "  REJECT  : " LV-Cnt-Reject.
003880     display  "  CANCEL  : " LV-Cnt-Cancel.
003890     display  "NEXT DEPARTMENT ID (INFO) : " WS-Next-Dept-Id.
003900     display  "NEXT EMPLOYEE ID   (INFO) : " WS-Next-Emp-Id.
003910*
003920 aa090-Exit.  exit section.
003930*
003940 aa099-Close-Files             section.
003950***********************************
003960*
003970     close    LV-Department-File
003980     close    LV-Employee-File
003990     close    LV-Leave-Type-File
004000     close    LV-Balance-Old-File
004010     close    LV-Balance-New-File
004020     close    LV-Request-Old-File
004030     close    LV-Request-New-File
004040     close    LV-Transaction-File
004050     close    LV-Audit-File.
004060*
004070 aa099-Exit.  exit section.
004080*
004090**************************************************************
004100*  Transaction processing.
004110**************************************************************
004120*
004130 bb000-One-Transaction         section.
004140***********************************
004150*
004160     add      1 to LV-Tx-Read.
004170     move     OK-Result to WS-Result.
004180*
004190     evaluate true
004200     when  Tx-Is-Submit
004210     add  1 to LV-Cnt-Submit
004220     perform bb010-Do-Submit
004230     when  Tx-Is-Approve
004240     add  1 to LV-Cnt-Approve
004250     perform bb020-Do-Approve
004260     when  Tx-Is-Reject
004270     add  1 to LV-Cnt-Reject
004280     perform bb030-Do-Reject
004290     when  Tx-Is-Cancel
004300     add  1 to LV-Cnt-Cancel
004310     perform bb040-Do-Cancel
004320     when  other
004330     move Err-Act to WS-Result
004340     move zero to WS-New-Req-Id.
004350*
004360     if       WS-Result = "OK"
004370     add 1 to LV-Tx-Accepted
004380     else
004390     add 1 to LV-Tx-Errored.
004400*
004410     perform  bb090-Write-Audit.
004420     perform  aa050-Read-Transaction.
004430*
004440 bb000-Exit.  exit section.
004450*
004460 bb010-Do-Submit               section.
004470***********************************
004480*
004490     move     zero to WS-New-Req-Id.
004500     move     "N" to WS-Found.
004510*
004520     search   all LV-Emp-Entry
004530     at end move "N" to WS-Found
004540     when Et-Id (EX) = Tx-Emp-Id
004550     move "Y" to WS-Found.
004560     if       WS-Found = "N" or Et-Active (EX) not = "Y"
004570     move Err-Emp to WS-Result
004580     go to bb010-Exit.
004590*
004600     move     "N" to WS-Found.
004610     search   all LV-Type-Entry
004620     at end move "N" to WS-Found
004630     when Tt-Code (TX) = Tx-Type-Code
004640     move "Y" to WS-Found.
004650     if       WS-Found = "N"
004660     move Err-Typ to WS-Result
004670     go to bb010-Exit.
004680*
004690     move     Tx-Start-Date to WS-Chk-Date.
004700     call     "lvcal04" using WS-Date-Chk-Call.
004710     if       WS-Chk-Valid not = "Y"
004720     move Err-Date to WS-Result
004730     go to bb010-Exit.
004740     move     Tx-End-Date to WS-Chk-Date.
004750     call     "lvcal04" using WS-Date-Chk-Call.
004760     if       WS-Chk-Valid not = "Y" or Tx-End-Date < Tx-Start-Date
004770     move Err-Date to WS-Result
004780     go to bb010-Exit.
004790*
004800     move     Tx-Start-Date to WS-Wk-Start.
004810     move     Tx-End-Date   to WS-Wk-End.
004820     call     "lvcal03" using WS-Wk-Days-Call.
004830*
004840     if       Tt-Max-Days (TX) not = zero
004850     and   WS-Wk-Result > Tt-Max-Days (TX)
004860     move Err-Max to WS-Result
004870     go to bb010-Exit.
004880*
004890     move     "N" to WS-Found.
004900     search   all LV-Bal-Entry
004910     at end move "N" to WS-Found
004920     when Bt-Emp-Id (BX) = Tx-Emp-Id
004930     and  Bt-Type-Code (BX) = Tx-Type-Code
004940     move "Y" to WS-Found.
004950     if       WS-Found = "N"
004960     or    WS-Wk-Result > Bt-Days-Remaining (BX)
004970     move Err-Bal to WS-Result
004980     go to bb010-Exit.
004990*
005000     add      1 to WS-Hi-Req-Id.
005010     move     WS-Hi-Req-Id to WS-New-Req-Id.
005020     add      1 to LV-Req-Max.
005030     move     WS-New-Req-Id to Rt-Request-Id   (LV-Req-Max).
005040     move     Tx-Emp-Id     to Rt-Emp-Id       (LV-Req-Max).
005050     move     Tx-Type-Code  to Rt-Type-Code    (LV-Req-Max).
005060     move     Tx-Start-Date to Rt-Start-Date   (LV-Req-Max).
005070     move     Tx-End-Date   to Rt-End-Date     (LV-Req-Max).
005080     move     WS-Wk-Result  to Rt-Total-Days   (LV-Req-Max).
005090     set      Rt-Is-Pending (LV-Req-Max) to true.
005100     move     spaces        to Rt-Approved-By  (LV-Req-Max).
005110     move     Tx-Reason     to Rt-Reason       (LV-Req-Max).
005120     move     Tx-Comments   to Rt-Comments     (LV-Req-Max).
005130     move     "N"           to Rt-Hod-Endorsed (LV-Req-Max).
005140*
005150 bb010-Exit.  exit section.
005160*
005170 bb020-Do-Approve               section.
005180***********************************
005190*
005191     move     zero to WS-New-Req-Id.
005200     perform  cc010-Find-Request.
005210*
005220     if       WS-Found = "N"
005230     move Err-Req to WS-Result
005240     go to bb020-Exit.
005250     move     Tx-Request-Id to WS-New-Req-Id.
005260*
005270     if       not Rt-Is-Pending (RX)
005280     move Err-Stat to WS-Result
005290     go to bb020-Exit.
005300*
005310     perform  cc020-Actor-Role.
005320     if       WS-Actor-Role not = "HOD" and WS-Actor-Role not = "HR"
005330     move Err-Role to WS-Result
005340     go to bb020-Exit.
005350*
005360     if       WS-Actor-Role = "HOD"
005370     move "Y" to Rt-Hod-Endorsed (RX)
005380     move Tx-Actor-Id  to Rt-Approved-By (RX)
005390     move Tx-Comments  to Rt-Comments    (RX)
005400     go to bb020-Exit.
005410*
005420*  HR approval - re-check the balance before posting, per the
005430*  Balance Posting rule; an HR approval never needs a prior HOD
005440*  endorsement.
005450*
005460     move     "N" to WS-Found.
005470     search   all LV-Bal-Entry
005480     at end move "N" to WS-Found
005490     when Bt-Emp-Id (BX) = Rt-Emp-Id (RX)
005500     and  Bt-Type-Code (BX) = Rt-Type-Code (RX)
005510     move "Y" to WS-Found.
005520*
005530     if       WS-Found = "N"
005540     or    Rt-Total-Days (RX) > Bt-Days-Remaining (BX)
005550     move Err-Bal to WS-Result
005560     go to bb020-Exit.
005570*
005580     subtract Rt-Total-Days (RX) from Bt-Days-Remaining (BX).
005590     set      Rt-Is-Approved (RX) to true.
005600     move     Tx-Actor-Id to Rt-Approved-By (RX).
005610     move     Tx-Comments to Rt-Comments    (RX).
005620*
005630 bb020-Exit.  exit section.
005640*
005650 bb030-Do-Reject                section.
005660***********************************
005670*
005671     move     zero to WS-New-Req-Id.
005680     perform  cc010-Find-Request.
005690*
005700     if       WS-Found = "N"
005710     move Err-Req to WS-Result
005720     go to bb030-Exit.
005730     move     Tx-Request-Id to WS-New-Req-Id.
005740*
005750     perform  cc020-Actor-Role.
005760     if       WS-Actor-Role not = "HOD" and WS-Actor-Role not = "HR"
005770     move Err-Role to WS-Result
005780     go to bb030-Exit.
005790*
005800     if       not Rt-Is-Pending (RX)
005810     move Err-Stat to WS-Result
005820     go to bb030-Exit.
005830*
005840     set      Rt-Is-Rejected (RX) to true.
005850     move     Tx-Actor-Id to Rt-Approved-By (RX).
005860     move     Tx-Comments to Rt-Comments    (RX).
005870*
005880 bb030-Exit.  exit section.
005890*
005900 bb040-Do-Cancel                 section.
005910***********************************
005920*
005921     move     zero to WS-New-Req-Id.
005930     perform  cc010-Find-Request.
005940*
005950     if       WS-Found = "N"
005960     move Err-Req to WS-Result
005970     go to bb040-Exit.
005980     move     Tx-Request-Id to WS-New-Req-Id.
005990*
006000     if       Tx-Actor-Id not = Rt-Emp-Id (RX)
006010     move Err-Role to WS-Result
006020     go to bb040-Exit.
006030*
006040     if       not Rt-Is-Pending (RX)
006050     move Err-Stat to WS-Result
006060     go to bb040-Exit.
006070*
006080     set      Rt-Is-Cancelled (RX) to true.
006090     move     Tx-Comments to Rt-Comments (RX).
006100*
006110 bb040-Exit.  exit section.
006120*
006130 bb090-Write-Audit                section.
006140***********************************
006150*
006160     add      1 to LV-Audit-Seq.
006170     move     WS-New-Req-Id to Au-Request-Id.
006180     move     Tx-Action     to Au-Action.
006190     move     Tx-Actor-Id   to Au-Actor-Id.
006200     move     LV-Audit-Seq  to Au-Seq.
006210     move     WS-Result     to Au-Result.
006220*
006230     if       Tx-Is-Submit
006240     move Tx-Reason   to Au-Comments
006250     else
006260     move Tx-Comments to Au-Comments.
006270*
006280     write    LV-Audit-Record.
006290*
006300 bb090-Exit.  exit section.
006310*
006320 cc010-Find-Request            section.
006330***********************************
006340*
006350     move     "N" to WS-Found.
006360     search   all LV-Req-Entry
006370     at end move "N" to WS-Found
006380     when Rt-Request-Id (RX) = Tx-Request-Id
006390     move "Y" to WS-Found.
006400*
006410 cc010-Exit.  exit section.
006420*
006430 cc020-Actor-Role               section.
006440***********************************
006450*
006460     move     "N" to WS-Found.
006470     move     spaces to WS-Actor-Role.
006480     search   all LV-Emp-Entry
006490     at end move "N" to WS-Found
006500     when Et-Id (EX) = Tx-Actor-Id
006510     move "Y" to WS-Found.
006520     if       WS-Found = "Y"
006530     move Et-Role (EX) to WS-Actor-Role.
006540*
006550 cc020-Exit.  exit section.
006560*
006570 goback.
