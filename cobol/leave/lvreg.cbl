000010 identification          division.
000020*================================
000030*
000040 program-id.        lvreg.
000050***
000060*    author.            V B Coen FBCS, FIDM, FIDPM, 05/05/1984.
000070***
000080*    installation.      Leave Administration Unit.
000090***
000100*    date-written.      05/05/1984.
000110***
000120*    date-compiled.
000130***
000140*    security.          Copyright (C) 1984-2026, Leave Administration Unit.
000150*                       For internal use only.  Not for resale.
000160***
000170*    remarks.           Leave Register report, printed by LVBATCH at
000180*                       the end of every run.  Requests are grouped by
000190*                       department (control break on Dt-Id, ascending,
000200*                       employees carrying no department grouped under
000210*                       "(NONE)" last), within department in ascending
000220*                       request id.  Each department group carries its
000230*                       own subtotal; a final control footing carries
000240*                       the run totals.  A separate authorization slip
000250*                       follows the register for every request that
000260*                       reached APPROVED.
000270***
000280*    called modules.    None.
000290***
000300*    functions used.    None - uses report writer (RD / Initiate /
000310*                       Generate / Terminate) for the register and the
000320*                       authorization slips, same as the old payroll
000330*                       check register and vacation reports.
000340***
000350*    files used.        LVREG     Leave register report     (out)
000360***
000370* change log.
000371* 05/05/84 vbc - 1.0.00 Created as the vacation/sick-leave accrual
000372*                       report attached to the weekly payroll run -
000373*                       department control breaks, run totals.
000374* 23/09/87 rjh -    .01 Added the "(NONE)" department group for
000375*                       employees with no cost centre on file,
000376*                       which had been dropping off the report.
000377* 03/12/98 vbc -    .02 Year-2000 review - report carries no
000379*                       stored two-digit year; no change required.
000380* 11/03/01 dlg -    .03 Added the authorization slip after each
000381*                       approved line - HR had been re-keying the
000382*                       register onto a paper form by hand.
000383* 29/01/09 vbc -    .04 Migration to GnuCobol; report writer
000384*                       clauses unchanged.
000385* 16/04/24 vbc          Copyright notice updated, superseding all
000386*                       earlier notices in this program.
000387* 19/09/25 vbc - 1.0.05 Build housekeeping ahead of the py920
000388*                       leave project picking this module up.
000389* 13/08/26 pnw - 2.0.00 Repurposed whole for the py920 leave
000390*                       conversion - same control-break/subtotal
000391*                       shape, now the leave register grouped by
000392*                       department instead of the vacation accrual
000393*                       list.
000394*
000400**************************************************************************
000410*
000420 environment             division.
000430*================================
000440*
000450 configuration           section.
000460 special-names.
000470     class Lv-Digit is "0" thru "9".
000480*
000490 input-output            section.
000500 file-control.
000510     copy "sellvprt.cob".
000520*
000530 data                    division.
000540*================================
000550*
000560 file section.
000570*
000580     copy "fdlvprt.cob".
000590*
000600 working-storage         section.
000610*-----------------------
000620 77  Prog-Name               pic x(16) value "LVREG   (2.0.00)".
000630*
000640 01  LV-Prt-Status           pic xx.
000650*
000660 01  WS-None-Marker           pic x(10)    value "(NONE)".
000670*
000680 01  WS-Ctl-Dept-Id           pic x(10)    value spaces.
000690 01  WS-Ctl-Dept-Name         pic x(30)    value spaces.
000700*
000710 01  WS-Found                 pic x        value "N".
000720*
000730 01  WS-Reg-Count              pic s9(05)  comp  value zero.
000740 01  WS-Auth-Count             pic s9(05)  comp  value zero.
000750*
000760 01  WS-Det-Request-Id        pic 9(06).
000770 01  WS-Det-Emp-Id             pic x(10).
000780 01  WS-Det-Emp-Name           pic x(25).
000790 01  WS-Det-Type-Name          pic x(12).
000800 01  WS-Det-Work-Days          pic 9(03).
000810 01  WS-Det-Status             pic x(09).
000820 01  WS-Det-Approved-By        pic x(10).
000830 01  WS-Det-Comments           pic x(50).
000840*
000850 01  WS-Det-One                pic 9        value 1.
000860 01  WS-Det-App-Flag           pic 9        value 0.
000870 01  WS-Det-Rej-Flag           pic 9        value 0.
000880 01  WS-Det-Can-Flag           pic 9        value 0.
000890 01  WS-Det-Pend-Flag          pic 9        value 0.
000900 01  WS-Det-App-Days           pic 9(03)    value 0.
000910*
000920 01  WS-Fmt-Start-Date         pic x(10)    value "0000-00-00".
000930 01  WS-Fmt-Start-Date-R redefines WS-Fmt-Start-Date.
000940     03  F-Start-CCYY          pic 9(04).
000950     03  filler                pic x.
000960     03  F-Start-MM            pic 99.
000970     03  filler                pic x.
000980     03  F-Start-DD            pic 99.
000990*
001000 01  WS-Fmt-End-Date            pic x(10)    value "0000-00-00".
001010 01  WS-Fmt-End-Date-R redefines WS-Fmt-End-Date.
001020     03  F-End-CCYY            pic 9(04).
001030     03  filler                pic x.
001040     03  F-End-MM              pic 99.
001050     03  filler                pic x.
001060     03  F-End-DD              pic 99.
001070*
001080 01  WS-Source-Date             pic 9(08).
001090 01  WS-Source-Date-R redefines WS-Source-Date.
001100     03  S-CCYY                pic 9(04).
001110     03  S-MM                  pic 99.
001120     03  S-DD                  pic 99.
001130*
001140 01  WS-Auth-Doc-Id              pic x(09).
001150 01  WS-Auth-Doc-Id-R redefines WS-Auth-Doc-Id.
001160     03  filler                pic x(03).
001170     03  Auth-Doc-Num          pic 9(06).
001180*
001190 01  WS-Auth-Dept-Id            pic x(10)     value spaces.
001200 01  WS-Auth-Dept-Name          pic x(30)     value spaces.
001210*
001220 linkage                 section.
001230****************
001240*
001250     copy "wslvtabs.cob".
001260*
001270 report section.
001280***************
001290*
001300 RD  LV-Register-Report
001310     control      WS-Ctl-Dept-Id
001320     Page Limit   60
001330     Heading      1
001340     First Detail 5
001350     Last  Detail 56.
001360*
001370 01  LV-Reg-Page-Head    type page heading.
001380     03  line  1.
001390         05  col   2     pic x(16)   source Prog-Name.
001400         05  col  48     pic x(26)   value "Leave Administration Unit".
001410         05  col 120     pic x(5)    value "Page ".
001420         05  col 126     pic zz9     source Page-Counter.
001430     03  line  2.
001440         05  col  48     pic x(22)   value "Leave Register Report".
001450     03  line  4.
001460         05  col   2                 value "REQUEST".
001470         05  col  12                 value "EMPLOYEE".
001480         05  col  24                 value "EMPLOYEE NAME".
001490         05  col  51                 value "LEAVE TYPE".
001500         05  col  64                 value "START DATE".
001510         05  col  76                 value "END DATE".
001520         05  col  89                 value "DAYS".
001530         05  col  96                 value "STATUS".
001540         05  col 107                 value "APPROVED BY".
001550*
001560 01  LV-Reg-Dept-Head    type control heading WS-Ctl-Dept-Id
001570                         line plus 2.
001580     03  col   2         pic x(12)   value "DEPARTMENT: ".
001590     03  col  14         pic x(10)   source WS-Ctl-Dept-Id.
001600     03  col  25         pic x(30)   source WS-Ctl-Dept-Name.
001610*
001620 01  LV-Reg-Detail        type detail line plus 1.
001630     03  col   2         pic 9(06)   source WS-Det-Request-Id.
001640     03  col  12         pic x(10)   source WS-Det-Emp-Id.
001650     03  col  24         pic x(25)   source WS-Det-Emp-Name.
001660     03  col  51         pic x(12)   source WS-Det-Type-Name.
001670     03  col  64         pic x(10)   source WS-Fmt-Start-Date.
001680     03  col  76         pic x(10)   source WS-Fmt-End-Date.
001690     03  col  90         pic zz9     source WS-Det-Work-Days.
001700     03  col  96         pic x(09)   source WS-Det-Status.
001710     03  col 107         pic x(10)   source WS-Det-Approved-By.
001720*
001730 01  LV-Reg-Dept-Foot     type control footing WS-Ctl-Dept-Id
001740                          line plus 2.
001750     03  col   2         pic x(19)   value "DEPARTMENT TOTAL -".
001760     03  col  25         pic x(09)   value "REQUESTS ".
001770     03  col  34         pic zzz9    sum WS-Det-One.
001780     03  col  42         pic x(10)   value "APPROVED  ".
001790     03  col  52         pic zzz9    sum WS-Det-App-Flag.
001800     03  col  60         pic x(15)   value "APPROVED DAYS  ".
001810     03  col  75         pic zzzz9   sum WS-Det-App-Days.
001820*
001830 01  LV-Reg-Grand-Foot    type control footing final.
001840     03  line plus 3.
001850         05  col   2     pic x(26)   value "RUN TOTAL - ALL REQUESTS ".
001860         05  col  28     pic zzzz9   sum WS-Det-One.
001870     03  line plus 1.
001880         05  col   2     pic x(12)   value "APPROVED   ".
001890         05  col  15     pic zzzz9   sum WS-Det-App-Flag.
001900         05  col  24     pic x(12)   value "REJECTED   ".
001910         05  col  37     pic zzzz9   sum WS-Det-Rej-Flag.
001920         05  col  46     pic x(13)   value "CANCELLED   ".
001930         05  col  60     pic zzzz9   sum WS-Det-Can-Flag.
001940         05  col  70     pic x(10)   value "PENDING   ".
001950         05  col  81     pic zzzz9   sum WS-Det-Pend-Flag.
001960     03  line plus 1.
001970         05  col   2     pic x(30)   value "TOTAL APPROVED WORKING DAYS  ".
001980         05  col  33     pic zzzzz9  sum WS-Det-App-Days.
001990*
002000 RD  LV-Authorization-Report
002010     control      final
002020     Page Limit   60
002030     Heading      1
002040     First Detail 5
002050     Last  Detail 56.
002060*
002070 01  LV-Auth-Page-Head    type page heading.
002080     03  line  1.
002090         05  col   2     pic x(16)   source Prog-Name.
002100         05  col 120     pic x(5)    value "Page ".
002110         05  col 126     pic zz9     source Page-Counter.
002120     03  line  3.
002130         05  col  40     pic x(26)   value "LEAVE REQUEST AUTHORIZATION".
002140*
002150 01  LV-Auth-Detail        type detail.
002160     03  line plus 2.
002170         05  col   2     pic x(10)   value "DOCUMENT: ".
002180         05  col  12     pic x(09)   source WS-Auth-Doc-Id.
002190     03  line plus 1.
002200         05  col   2     pic x(17)   value "EMPLOYEE ID     ".
002210         05  col  19     pic x(10)   source WS-Det-Emp-Id.
002220         05  col  32     pic x(17)   value "EMPLOYEE NAME    ".
002230         05  col  49     pic x(25)   source WS-Det-Emp-Name.
002240     03  line plus 1.
002250         05  col   2     pic x(17)   value "DEPARTMENT       ".
002260         05  col  19     pic x(10)   source WS-Auth-Dept-Id.
002270         05  col  32     pic x(30)   source WS-Auth-Dept-Name.
002280     03  line plus 1.
002290         05  col   2     pic x(17)   value "LEAVE TYPE       ".
002300         05  col  19     pic x(12)   source WS-Det-Type-Name.
002310         05  col  32     pic x(17)   value "WORKING DAYS     ".
002320         05  col  49     pic zz9     source WS-Det-Work-Days.
002330     03  line plus 1.
002340         05  col   2     pic x(17)   value "FROM             ".
002350         05  col  19     pic x(10)   source WS-Fmt-Start-Date.
002360         05  col  32     pic x(17)   value "TO               ".
002370         05  col  49     pic x(10)   source WS-Fmt-End-Date.
002380     03  line plus 1.
002390         05  col   2     pic x(17)   value "STATUS           ".
002400         05  col  19     pic x(09)   source WS-Det-Status.
002410         05  col  32     pic x(17)   value "APPROVED BY      ".
002420         05  col  49     pic x(10)   source WS-Det-Approved-By.
002430     03  line plus 1.
002440         05  col   2     pic x(17)   value "COMMENTS         ".
002450         05  col  19     pic x(50)   source WS-Det-Comments.
002460     03  line plus 2.
002470         05  col   2     pic x(78)   value all "-".
002480*
002490 procedure division using LV-Dept-Table LV-Emp-Table
002500                           LV-Type-Table LV-Req-Table.
002510*==========================================================
002520*
002530 aa000-Main                  section.
002540***********************************
002550*
002560     open     output LV-Print-File.
002570     perform  bb000-Build-Register.
002580     perform  cc000-Build-Authorizations.
002590     close    LV-Print-File.
002600     perform  aa090-Display-Totals.
002610     goback.
002620*
002630 aa000-Exit.  exit section.
002640*
002650 aa090-Display-Totals         section.
002660***********************************
002670*
002680     display  "LVREG - RUN SUMMARY".
002690     display  "REGISTER LINES PRINTED : " WS-Reg-Count.
002700     display  "AUTHORIZATION SLIPS    : " WS-Auth-Count.
002710*
002720 aa090-Exit.  exit section.
002730*
002740 bb000-Build-Register         section.
002750***********************************
002760*
002770     initiate LV-Register-Report.
002780*
002790     perform  bb010-One-Dept
002800              varying DX from 1 by 1
002810              until DX > LV-Dept-Max.
002820*
002830     perform  bb020-One-None-Req
002840              varying RX from 1 by 1
002850              until RX > LV-Req-Max.
002860*
002870     terminate LV-Register-Report.
002880*
002890 bb000-Exit.  exit section.
002900*
002910 bb010-One-Dept                section.
002920***********************************
002930*
002940     perform  bb011-One-Dept-Req
002950              varying RX from 1 by 1
002960              until RX > LV-Req-Max.
002970*
002980 bb010-Exit.  exit section.
002990*
003000 bb011-One-Dept-Req            section.
003010***********************************
003020*
003030     perform  cc010-Find-Owner.
003040     if       WS-Found = "N"
003050              go to bb011-Exit.
003060     if       Et-Dept-Id (EX) not = Dt-Id (DX)
003070              go to bb011-Exit.
003080*
003090     move     Dt-Id   (DX) to WS-Ctl-Dept-Id.
003100     move     Dt-Name (DX) to WS-Ctl-Dept-Name.
003110     perform  dd010-Build-Detail.
003120     add      1 to WS-Reg-Count.
003130     generate LV-Reg-Detail.
003140*
003150 bb011-Exit.  exit section.
003160*
003170 bb020-One-None-Req            section.
003180***********************************
003190*
003200     perform  cc010-Find-Owner.
003210     if       WS-Found = "Y"
003220              if   Et-Dept-Id (EX) not = spaces
003230                   go to bb020-Exit.
003240*
003250     move     WS-None-Marker to WS-Ctl-Dept-Id.
003260     move     spaces         to WS-Ctl-Dept-Name.
003270     perform  dd010-Build-Detail.
003280     add      1 to WS-Reg-Count.
003290     generate LV-Reg-Detail.
003300*
003310 bb020-Exit.  exit section.
003320*
003330 cc000-Build-Authorizations     section.
003340***********************************
003350*
003360     initiate LV-Authorization-Report.
003370*
003380     perform  cc001-One-Auth
003390              varying RX from 1 by 1
003400              until RX > LV-Req-Max.
003410*
003420     terminate LV-Authorization-Report.
003430*
003440 cc000-Exit.  exit section.
003450*
003460 cc001-One-Auth                 section.
003470***********************************
003480*
003490     if       not Rt-Is-Approved (RX)
003500              go to cc001-Exit.
003510*
003520     perform  dd010-Build-Detail.
003530     move     Rt-Request-Id (RX) to Auth-Doc-Num.
003540     move     "LR-"              to WS-Auth-Doc-Id (1:3).
003550     perform  cc010-Find-Owner.
003560     if       WS-Found = "N"
003570              move spaces to WS-Auth-Dept-Id
003580              move spaces to WS-Auth-Dept-Name
003590              go to cc001-Write.
003600     move     Et-Dept-Id (EX) to WS-Auth-Dept-Id.
003610     perform  cc020-Find-Auth-Dept.
003620*
003630 cc001-Write.
003640     add      1 to WS-Auth-Count.
003650     generate LV-Auth-Detail.
003660*
003670 cc001-Exit.  exit section.
003680*
003690 cc010-Find-Owner                section.
003700***********************************
003710*  Leaves EX pointing at the Emp-Table entry owning LV-Req-Entry (RX).
003720*
003730     move     "N" to WS-Found.
003740     search   all LV-Emp-Entry
003750              at end move "N" to WS-Found
003760              when Et-Id (EX) = Rt-Emp-Id (RX)
003770              move "Y" to WS-Found.
003780*
003790 cc010-Exit.  exit section.
003800*
003810 cc020-Find-Auth-Dept            section.
003820***********************************
003830*  Only called once the department-grouped pass has finished, so
003840*  re-using DX here for the binary search is safe.
003850*
003860     move     "N" to WS-Found.
003870     search   all LV-Dept-Entry
003880              at end move "N" to WS-Found
003890              when Dt-Id (DX) = WS-Auth-Dept-Id
003900              move "Y" to WS-Found.
003910     if       WS-Found = "Y"
003920              move Dt-Name (DX) to WS-Auth-Dept-Name
003930     else
003940              move spaces to WS-Auth-Dept-Name.
003950*
003960 cc020-Exit.  exit section.
003970*
003980 dd010-Build-Detail               section.
003990***********************************
004000*
004010     move     Rt-Request-Id  (RX) to WS-Det-Request-Id.
004020     move     Rt-Emp-Id      (RX) to WS-Det-Emp-Id.
004030     move     Rt-Total-Days  (RX) to WS-Det-Work-Days.
004040     move     Rt-Status      (RX) to WS-Det-Status.
004050     move     Rt-Comments    (RX) to WS-Det-Comments.
004060     move     Rt-Approved-By (RX) to WS-Det-Approved-By.
004070*
004080     move     "N" to WS-Found.
004090     search   all LV-Emp-Entry
004100              at end move "N" to WS-Found
004110              when Et-Id (EX) = Rt-Emp-Id (RX)
004120              move "Y" to WS-Found.
004130     move     spaces to WS-Det-Emp-Name.
004140     if       WS-Found = "Y"
004150              string   Et-First-Name (EX) delimited by space
004160                        " "               delimited by size
004170                        Et-Last-Name  (EX) delimited by space
004180                        into WS-Det-Emp-Name.
004190*
004200     move     "N" to WS-Found.
004210     search   all LV-Type-Entry
004220              at end move "N" to WS-Found
004230              when Tt-Code (TX) = Rt-Type-Code (RX)
004240              move "Y" to WS-Found.
004250     move     spaces to WS-Det-Type-Name.
004260     if       WS-Found = "Y"
004270              move     Tt-Name (TX) to WS-Det-Type-Name.
004280*
004290     move     Rt-Start-Date (RX) to WS-Source-Date.
004300     move     S-CCYY to F-Start-CCYY.
004310     move     S-MM   to F-Start-MM.
004320     move     S-DD   to F-Start-DD.
004330*
004340     move     Rt-End-Date   (RX) to WS-Source-Date.
004350     move     S-CCYY to F-End-CCYY.
004360     move     S-MM   to F-End-MM.
004370     move     S-DD   to F-End-DD.
004380*
004390     move     0 to WS-Det-App-Flag WS-Det-Rej-Flag WS-Det-Can-Flag
004400                    WS-Det-Pend-Flag WS-Det-App-Days.
004410     evaluate  true
004420     when  Rt-Is-Approved (RX)
004430     move 1 to WS-Det-App-Flag
004440     move Rt-Total-Days (RX) to WS-Det-App-Days
004450     when  Rt-Is-Rejected (RX)
004460     move 1 to WS-Det-Rej-Flag
004470     when  Rt-Is-Cancelled (RX)
004480     move 1 to WS-Det-Can-Flag
004490     when  Rt-Is-Pending (RX)
004500     move 1 to WS-Det-Pend-Flag.
004510*
004520 dd010-Exit.  exit section.
